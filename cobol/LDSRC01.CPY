000100*****************************************************************
000110*   LDSRC01  -  MAESTRO DE FUENTES (LDSRCMS) - PERSISTE ENTRE   *
000120*   CORRIDAS. SRC-NOMBRE SE COMPARA SIN DISTINGUIR MAYUSCULAS.  *
000130*****************************************************************
000140 01  SRC-REGISTRO.
000150     02 SRC-ID                    PIC 9(05).
000160     02 SRC-NOMBRE                PIC X(30).
000170     02 FILLER                    PIC X(05).
