000100*****************************************************************
000110*   LDAPX01  -  RENGLON DE APENDICE LLAVE/VALOR (SALIDA         *
000120*   DEFINITIVA) - COLUMNAS DEL PROVEEDOR SIN MAPEO CANONICO.    *
000130*****************************************************************
000140 01  APX-REGISTRO.
000150     02 APX-LEAD-ID               PIC 9(07).
000160     02 APX-SOURCE-ID             PIC 9(05).
000170     02 APX-TAG-CARGA             PIC X(15).
000180     02 APX-RENGLON-NUM           PIC 9(07).
000190     02 APX-COLUMNA-NOM           PIC X(30).
000200     02 APX-VALOR                 PIC X(50).
000210     02 FILLER                    PIC X(06).
