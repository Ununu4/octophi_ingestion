000100*****************************************************************
000110*   LDBAT01  -  REGISTRO DEL LISTADO DE LOTE (LDBATLST)          *
000120*   PRIMER REGISTRO = CONTROL (BAT-TIPO-REG = 'C'), RESTO =      *
000130*   UN REGISTRO POR ARCHIVO A PROCESAR (BAT-TIPO-REG = 'F').     *
000140*****************************************************************
000150 01  BAT-REGISTRO.
000160     02 BAT-TIPO-REG              PIC X(01).
000170        88 BAT-ES-CONTROL                   VALUE 'C'.
000180        88 BAT-ES-ARCHIVO                   VALUE 'F'.
000190     02 BAT-CUERPO-CONTROL.
000200        03 BAT-PLANTILLA-NOMBRE   PIC X(40).
000210        03 BAT-EJEC-SOLO-PRUEBA   PIC X(01).
000220           88 BAT-SOLO-PRUEBA               VALUE 'S'.
000230        03 BAT-OMITIR-APENDICE    PIC X(01).
000240           88 BAT-SIN-APENDICE              VALUE 'S'.
000250        03 BAT-PREFIJO-FUENTE     PIC X(10).
000260        03 BAT-INDICE-INICIAL     PIC 9(05).
000270        03 FILLER                 PIC X(42).
000280     02 BAT-CUERPO-ARCHIVO REDEFINES BAT-CUERPO-CONTROL.
000290        03 BAT-NOMBRE-ARCHIVO     PIC X(40).
000300        03 BAT-FUENTE-OVERRIDE    PIC X(30).
000310        03 BAT-TAG-OVERRIDE       PIC X(15).
000320        03 FILLER                 PIC X(14).
