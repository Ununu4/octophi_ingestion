000100*****************************************************************
000110*   LDTPL01  -  REGISTRO DE ARCHIVO DE PLANTILLA DE MAPEO       *
000120*   (ENCABEZADO DE ORIGEN, CAMPO CANONICO ESPERADO)              *
000130*   USADO POR LDBATCH1 PARA CARGAR WKS-TABLA-PLANTILLA           *
000140*****************************************************************
000150 01  TPL-REGISTRO.
000160     02 TPL-INCOMING              PIC X(40).
000170     02 TPL-EXPECTED              PIC X(30).
000180     02 FILLER                    PIC X(10).
