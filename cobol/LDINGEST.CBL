000100******************************************************************
000110* FECHA       : 30/06/2001                                       *
000120* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000130* APLICACION  : LOTE DE CARGA DE PROSPECTOS - OCTOPHI            *
000140* PROGRAMA    : LDINGEST                                         *
000150* TIPO        : PROGRAMA DE LOTE - PASO 2 DE 2                   *
000160* DESCRIPCION : LEE LOS RENGLONES DE TRABAJO (LDWORK) Y EL       *
000170*             : RESULTADO POR ARCHIVO DE LDBATCH1 (LDSTAT)       *
000180*             : PARA LOS ARCHIVOS QUE PASARON EL PASO 1; POR     *
000190*             : CADA UNO RESUELVE LA FUENTE (LDSRCMS), ASIGNA    *
000200*             : LEAD-ID SECUENCIAL, Y ESCRIBE LOS RENGLONES      *
000210*             : DEFINITIVOS DE PROSPECTO (LDCLN), PROPIETARIO    *
000220*             : (LDOWN) Y APENDICE (LDAPX), MAS EL TOTAL         *
000230*             : GENERAL DEL LOTE EN LDRPT.                       *
000240* ARCHIVOS    : LDSTAT-LDWORK-LDSRCMS-LDCLN-LDOWN-LDAPX-LDRPT    *
000250* ACCION (ES) : N=NOTIFICAR                                      *
000260* INSTALADO   : 30/06/2001                                       *
000270* NOMBRE      : CARGA Y LIMPIEZA DE PROSPECTOS - PASO 2          *
000280******************************************************************
000290*           B I T A C O R A   D E   C A M B I O S                *
000300******************************************************************
000310* 30/06/2001 PEDR REQ 145290 - ORIGINAL. INGESTA DE
000320*                  PROSPECTOS LIMPIOS A PARTIR DE LDWORK.
000330* 14/02/2002 PEDR REQ 148810 - RESOLUCION DE FUENTE POR
000340*                  NOMBRE, SIN DISTINGUIR MAYUSCULAS.
000350* 11/09/1998 JLR  REQ 126655 - CORRECCION Y2K: LDSRCMS Y
000360*                  LDSTAT USAN AGNO DE 4 DIGITOS.
000370* 30/11/2006 MGV  REQ 171290 - SE OMITE EL APENDICE CUANDO
000380*                  EL LOTE VIENE MARCADO SIN-APENDICE.
000390* 17/03/2009 MGV  REQ 180040 - VALIDACION DE CONTEO: OWNERS
000400*                  ESCRITOS DEBE IGUALAR A LEADS ESCRITOS, SI
000410*                  NO CUADRA LA CORRIDA SE ABORTA.
000420* 08/10/2012 PEDR BPM 205510 - MAESTRO DE FUENTES SE ORDENA
000430*                  AL CARGAR PARA USAR SEARCH ALL.
000440* 12/01/2023 PEDR BPM 228866 - PRIMERA ENTREGA OCTOPHI:
000450*                  RENGLONES DE PROSPECTO SUSTITUYEN A LOS
000460*                  DE TARJETA. SE RETIRA EL VIEJO CARGADOR ALTC2.
000465* 20/01/2023 PEDR BPM 228871 - EL APENDICE YA NO SE LIGA AL
000466*                  ULTIMO LEAD-ID LEIDO; SE RESUELVE POR INDICE
000467*                  0-BASADO CONTRA EL PRIMER LEAD-ID DEL ARCHIVO,
000468*                  CON ABORTO SI EL INDICE QUEDA FUERA DE RANGO
000469*                  (VER 320/330/905).
000470******************************************************************
000480
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.                    LDINGEST.
000510 AUTHOR.                        E. RAMIREZ.
000520 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - LOTE.
000530 DATE-WRITTEN.                  30/06/2001.
000540 DATE-COMPILED.                 20/01/2023.
000550 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000560     SISTEMAS UNICAMENTE.
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT LDSTAT   ASSIGN TO LDSTAT
000660        ORGANIZATION IS LINE SEQUENTIAL
000670        FILE STATUS IS FS-STAT FSE-STAT.
000680     SELECT LDWORK   ASSIGN TO LDWORK
000690        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS FS-WORK FSE-WORK.
000710     SELECT LDSRCMS  ASSIGN TO LDSRCMS
000720        ORGANIZATION IS LINE SEQUENTIAL
000730        FILE STATUS IS FS-SRC FSE-SRC.
000740     SELECT LDCLN    ASSIGN TO LDCLN
000750        ORGANIZATION IS LINE SEQUENTIAL
000760        FILE STATUS IS FS-CLN FSE-CLN.
000770     SELECT LDOWN    ASSIGN TO LDOWN
000780        ORGANIZATION IS LINE SEQUENTIAL
000790        FILE STATUS IS FS-OWN FSE-OWN.
000800     SELECT LDAPX    ASSIGN TO LDAPX
000810        ORGANIZATION IS LINE SEQUENTIAL
000820        FILE STATUS IS FS-APX FSE-APX.
000830     SELECT LDRPT    ASSIGN TO LDRPT
000840        ORGANIZATION IS LINE SEQUENTIAL
000850        FILE STATUS IS FS-RPT FSE-RPT.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  LDSTAT.
000900     COPY LDSTA01.
000910 FD  LDWORK.
000920     COPY LDWORK1.
000930 FD  LDSRCMS.
000940     COPY LDSRC01.
000950 FD  LDCLN.
000960     COPY LDCLN01.
000970 FD  LDOWN.
000980     COPY LDOWN01.
000990 FD  LDAPX.
001000     COPY LDAPX01.
001010 FD  LDRPT.
001020     COPY LDRPT01.
001030
001040 WORKING-STORAGE SECTION.
001041 77  WKS-I                    PIC 9(03) COMP VALUE ZERO.
001050
001060* IDENTIFICACION DE PROGRAMA, ARCHIVO Y ACCION PARA BITACORA
001070* DE ERRORES (VER CALL A LDERRLOG EN 010-ABRIR-ARCHIVOS).
001080 01  PROGRAMA                    PIC X(08) VALUE 'LDINGEST'.
001090 01  ARCHIVO                     PIC X(08) VALUE SPACES.
001100 01  ACCION                      PIC X(10) VALUE SPACES.
001110 01  LLAVE                       PIC X(32) VALUE SPACES.
001120
001130 01  FS-STAT                  PIC X(02) VALUE '00'.
001140 01  FSE-STAT.
001150     02 FSE-STAT-RETURN           PIC S9(04) COMP-5.
001160     02 FSE-STAT-FUNCTION         PIC S9(04) COMP-5.
001170     02 FSE-STAT-FEEDBACK         PIC S9(04) COMP-5.
001180 01  FS-WORK                  PIC X(02) VALUE '00'.
001190 01  FSE-WORK.
001200     02 FSE-WORK-RETURN           PIC S9(04) COMP-5.
001210     02 FSE-WORK-FUNCTION         PIC S9(04) COMP-5.
001220     02 FSE-WORK-FEEDBACK         PIC S9(04) COMP-5.
001230 01  FS-SRC                   PIC X(02) VALUE '00'.
001240 01  FSE-SRC.
001250     02 FSE-SRC-RETURN            PIC S9(04) COMP-5.
001260     02 FSE-SRC-FUNCTION          PIC S9(04) COMP-5.
001270     02 FSE-SRC-FEEDBACK          PIC S9(04) COMP-5.
001280 01  FS-CLN                   PIC X(02) VALUE '00'.
001290 01  FSE-CLN.
001300     02 FSE-CLN-RETURN            PIC S9(04) COMP-5.
001310     02 FSE-CLN-FUNCTION          PIC S9(04) COMP-5.
001320     02 FSE-CLN-FEEDBACK          PIC S9(04) COMP-5.
001330 01  FS-OWN                   PIC X(02) VALUE '00'.
001340 01  FSE-OWN.
001350     02 FSE-OWN-RETURN            PIC S9(04) COMP-5.
001360     02 FSE-OWN-FUNCTION          PIC S9(04) COMP-5.
001370     02 FSE-OWN-FEEDBACK          PIC S9(04) COMP-5.
001380 01  FS-APX                   PIC X(02) VALUE '00'.
001390 01  FSE-APX.
001400     02 FSE-APX-RETURN            PIC S9(04) COMP-5.
001410     02 FSE-APX-FUNCTION          PIC S9(04) COMP-5.
001420     02 FSE-APX-FEEDBACK          PIC S9(04) COMP-5.
001430 01  FS-RPT                   PIC X(02) VALUE '00'.
001440 01  FSE-RPT.
001450     02 FSE-RPT-RETURN            PIC S9(04) COMP-5.
001460     02 FSE-RPT-FUNCTION          PIC S9(04) COMP-5.
001470     02 FSE-RPT-FEEDBACK          PIC S9(04) COMP-5.
001480
001490 01  WKS-ALFA-MAYUS            PIC X(26) VALUE
001500     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001510 01  WKS-ALFA-MINUS            PIC X(26) VALUE
001520     'abcdefghijklmnopqrstuvwxyz'.
001530
001540 01  WKS-SW-FIN-SRC           PIC X(01) VALUE 'N'.
001550     88 FIN-SRC                          VALUE 'S'.
001560 01  WKS-SW-FIN-STAT          PIC X(01) VALUE 'N'.
001570     88 FIN-STAT                         VALUE 'S'.
001580 01  WKS-SW-FIN-WORK          PIC X(01) VALUE 'N'.
001590     88 FIN-WORK                         VALUE 'S'.
001600 01  WKS-SW-CORRIDA-OK        PIC X(01) VALUE 'S'.
001610     88 CORRIDA-FALLO                    VALUE 'N'.
001620
001630* MAESTRO DE FUENTES CARGADO EN MEMORIA Y ORDENADO PARA
001640* SEARCH ALL (VER 100-CARGAR-FUENTES / 105-INSERTAR-FUENTE).
001650 01  WKS-TABLA-FUENTES.
001660     02 WKS-FUENTE-ENTRADA OCCURS 200 TIMES
001670        ASCENDING KEY IS WKS-FUENTE-NOMBRE
001680        INDEXED BY WKS-FX.
001690           03 WKS-FUENTE-NOMBRE       PIC X(30).
001700           03 WKS-FUENTE-ID           PIC 9(05).
001710 01  WKS-CANT-FUENTES         PIC 9(03) COMP VALUE ZERO.
001720 01  WKS-SIG-FUENTE-ID        PIC 9(05) VALUE 1.
001730 01  WKS-FUENTE-NOM-BUSCA     PIC X(30) VALUE SPACES.
001740 01  WKS-SW-FUENTE-OK         PIC X(01) VALUE 'N'.
001750     88 FUENTE-ENCONTRADA                VALUE 'S'.
001760 01  WKS-FUENTE-ID-ACTUAL     PIC 9(05) VALUE ZERO.
001770 01  WKS-FUENTE-ID-ACTUAL-X REDEFINES WKS-FUENTE-ID-ACTUAL
001780     PIC X(05).
001800
001810* CONTADORES DE CONTROL DEL ARCHIVO QUE SE ESTA INGIRIENDO
001820* (VER 195-PROCESAR-UN-ARCHIVO / 210-LEER-UN-RENGLON-WORK).
001830 01  WKS-CTR-LEIDOS-ARCHIVO    PIC 9(07) COMP VALUE ZERO.
001840 01  WKS-TOTAL-RENG-ARCHIVO    PIC 9(07) COMP VALUE ZERO.
001850 01  WKS-LEAD-ID-ACTUAL        PIC 9(07) VALUE ZERO.
001860 01  WKS-SIG-LEAD-ID           PIC 9(07) VALUE 1.
001870 01  WKS-CTR-LEADS-ARCHIVO     PIC 9(07) COMP VALUE ZERO.
001880 01  WKS-CTR-OWNERS-ARCHIVO    PIC 9(07) COMP VALUE ZERO.
001881
001882* 20/01/2023 PEDR BPM 228871 - PRIMER LEAD-ID DEL ARCHIVO Y
001883* RENGLON-INDICE (0-BASADO) PARA RESOLVER APENDICE POR
001884* ARITMETICA DE INDICE, NO POR ORDEN DE LECTURA (VER 195/320).
001885 01  WKS-PRIMER-LEAD-ID-ARCHIVO PIC 9(07) COMP VALUE ZERO.
001886 01  WKS-APX-INDICE             PIC S9(07) COMP VALUE ZERO.
001887 01  WKS-APX-LEAD-ID-RESUELTO   PIC 9(07) COMP VALUE ZERO.
001890
001900* TOTALES GENERALES DEL LOTE PARA EL REPORTE (VER 800).
001910 01  WKS-TOT-LEADS             PIC 9(07) COMP VALUE ZERO.
001920 01  WKS-TOT-OWNERS            PIC 9(07) COMP VALUE ZERO.
001930 01  WKS-TOT-APENDICE          PIC 9(07) COMP VALUE ZERO.
001940 01  WKS-TOT-ARCHIVOS-OK       PIC 9(03) COMP VALUE ZERO.
001950 01  WKS-TOT-ARCHIVOS-MAL      PIC 9(03) COMP VALUE ZERO.
001960
001970 01  WKS-SW-SIN-APENDICE      PIC X(01) VALUE 'N'.
001980     88 LOTE-SIN-APENDICE                VALUE 'S'.
001990 01  WKS-SW-SOLO-PRUEBA       PIC X(01) VALUE 'N'.
002000     88 LOTE-SOLO-PRUEBA                 VALUE 'S'.
002010
002020* EDICION DE CAMPOS NUMERICOS PARA EL RENGLON DE TOTALES
002030* (VER 800-ESCRIBIR-TOTALES-LOTE). CADA CAMPO TRAE SU VISTA
002040* ALFA PORQUE EL RENGLON DE IMPRESION SE ARMA POR POSICION.
002050 01  WKS-ED-7                 PIC 9(07) VALUE ZERO.
002060 01  WKS-ED-7-ALFA REDEFINES WKS-ED-7
002070     PIC X(07).
002080 01  WKS-ED-3                 PIC 9(03) VALUE ZERO.
002090 01  WKS-ED-3-ALFA REDEFINES WKS-ED-3
002100     PIC X(03).
002110
002120 PROCEDURE DIVISION.
002130
002140 000-MAIN SECTION.
002150* 30/06/2001 PEDR - PARRAFO PRINCIPAL DEL PASO 2.
002160     PERFORM 010-ABRIR-ARCHIVOS
002170     PERFORM 100-CARGAR-FUENTES UNTIL FIN-SRC
002180     PERFORM 150-LEER-CONTROL-LOTE
002190     IF NOT LOTE-SOLO-PRUEBA
002200        PERFORM 190-PROCESAR-LOTE UNTIL FIN-STAT
002210     END-IF
002220     PERFORM 800-ESCRIBIR-TOTALES-LOTE
002230     PERFORM 950-GRABAR-FUENTES
002240     IF CORRIDA-FALLO
002250        MOVE 91 TO RETURN-CODE
002260     END-IF
002270     PERFORM 990-CERRAR-ARCHIVOS
002280     STOP RUN.
002290
002300 010-ABRIR-ARCHIVOS SECTION.
002310* ABRE TODOS LOS ARCHIVOS DEL PASO; LDSTAT YA TRAE EL RENGLON
002320* DE CONTROL QUE LDBATCH1 LE ESCRIBIO AL PRINCIPIO.
002330     OPEN INPUT LDSTAT
002340        INPUT LDWORK
002350        I-O LDSRCMS
002360        OUTPUT LDCLN
002370        OUTPUT LDOWN
002380        OUTPUT LDAPX
002390        EXTEND LDRPT
002400     MOVE 'LDSTAT' TO ARCHIVO
002410     MOVE 'ABRIR' TO ACCION
002420     IF FS-STAT NOT = '00'
002430        CALL 'LDERRLOG' USING PROGRAMA ARCHIVO ACCION LLAVE
002440           FS-STAT FSE-STAT
002450        MOVE 91 TO RETURN-CODE
002460        STOP RUN
002470     END-IF.
002480
002490 100-CARGAR-FUENTES SECTION.
002500* LEE EL MAESTRO DE FUENTES COMPLETO UNA SOLA VEZ Y LO DEJA
002510* ORDENADO EN MEMORIA PARA SEARCH ALL (VER 105/107).
002520     READ LDSRCMS
002530        AT END SET FIN-SRC TO TRUE
002540        NOT AT END PERFORM 105-INSERTAR-FUENTE
002550     END-READ.
002560
002570 105-INSERTAR-FUENTE SECTION.
002580     ADD 1 TO WKS-CANT-FUENTES
002590     MOVE WKS-CANT-FUENTES TO WKS-I
002600     PERFORM 107-UBICAR-E-INSERTAR
002610        UNTIL WKS-I = 1
002620           OR WKS-FUENTE-NOMBRE(WKS-I - 1) <= SRC-NOMBRE
002630     MOVE SRC-NOMBRE TO WKS-FUENTE-NOMBRE(WKS-I)
002640     MOVE SRC-ID     TO WKS-FUENTE-ID(WKS-I)
002650     IF SRC-ID >= WKS-SIG-FUENTE-ID
002660        COMPUTE WKS-SIG-FUENTE-ID = SRC-ID + 1
002670     END-IF.
002680
002690 107-UBICAR-E-INSERTAR SECTION.
002700* INSERCION ORDENADA (ESTILO INSERTION SORT), MISMO IDIOMA
002710* QUE LDBATCH1 USA PARA LA TABLA DE PLANTILLA.
002720     IF WKS-I = 1
002730        OR WKS-FUENTE-NOMBRE(WKS-I - 1) <= SRC-NOMBRE
002740        CONTINUE
002750     ELSE
002760        MOVE WKS-FUENTE-NOMBRE(WKS-I - 1)
002770           TO WKS-FUENTE-NOMBRE(WKS-I)
002780        MOVE WKS-FUENTE-ID(WKS-I - 1)
002790           TO WKS-FUENTE-ID(WKS-I)
002800        SUBTRACT 1 FROM WKS-I
002810     END-IF.
002820
002830 150-LEER-CONTROL-LOTE SECTION.
002840* PRIMER RENGLON DE LDSTAT: BANDERAS DE SOLO-PRUEBA Y
002850* SIN-APENDICE QUE EL PASO 1 DEJO PARA QUE EL PASO 2 RESPETE.
002860     MOVE 'N' TO WKS-SW-FIN-STAT
002870     READ LDSTAT
002880        AT END SET FIN-STAT TO TRUE
002890        NOT AT END
002900           IF STA-MODO-SOLO-PRUEBA
002910              SET LOTE-SOLO-PRUEBA TO TRUE
002920           END-IF
002930           IF STA-MODO-SIN-APENDICE
002940              SET LOTE-SIN-APENDICE TO TRUE
002950           END-IF
002960     END-READ.
002970
002980 190-PROCESAR-LOTE SECTION.
002990     READ LDSTAT
003000        AT END SET FIN-STAT TO TRUE
003010        NOT AT END PERFORM 195-PROCESAR-UN-ARCHIVO
003020     END-READ.
003030
003040 195-PROCESAR-UN-ARCHIVO SECTION.
003050* UN RENGLON DE LDSTAT POR ARCHIVO; SI EL ARCHIVO NO PASO EL
003060* PASO 1 SE CUENTA COMO FALLIDO Y NO SE INGIEREN SUS RENGLONES.
003070     IF STA-RESULT-FALLO
003080        ADD 1 TO WKS-TOT-ARCHIVOS-MAL
003090     ELSE
003100        ADD 1 TO WKS-TOT-ARCHIVOS-OK
003110        PERFORM 200-RESOLVER-FUENTE
003120        MOVE ZERO TO WKS-CTR-LEADS-ARCHIVO
003130        MOVE ZERO TO WKS-CTR-OWNERS-ARCHIVO
003140        MOVE ZERO TO WKS-CTR-LEIDOS-ARCHIVO
003141        MOVE WKS-SIG-LEAD-ID TO WKS-PRIMER-LEAD-ID-ARCHIVO
003150        COMPUTE WKS-TOTAL-RENG-ARCHIVO =
003160           STA-LEADS-ESCRITOS + STA-OWNERS-ESCRITOS +
003170           STA-APENDICE-ESCRITO
003180        PERFORM 210-LEER-UN-RENGLON-WORK
003190           UNTIL WKS-CTR-LEIDOS-ARCHIVO >= WKS-TOTAL-RENG-ARCHIVO
003200           OR FIN-WORK
003210        IF WKS-CTR-OWNERS-ARCHIVO NOT = WKS-CTR-LEADS-ARCHIVO
003220           PERFORM 900-ABORTA-CORRIDA
003230        END-IF
003240     END-IF.
003250
003260 200-RESOLVER-FUENTE SECTION.
003270* 14/02/2002 PEDR REQ 148810 - BUSQUEDA SIN DISTINGUIR
003280* MAYUSCULAS; SI NO EXISTE SE AGREGA CON EL SIGUIENTE SRC-ID
003290* Y SE INSERTA ORDENADA (VER 201/202).
003300     MOVE STA-FUENTE-NOMBRE TO WKS-FUENTE-NOM-BUSCA
003310     INSPECT WKS-FUENTE-NOM-BUSCA CONVERTING WKS-ALFA-MINUS
003320        TO WKS-ALFA-MAYUS
003330     MOVE 'N' TO WKS-SW-FUENTE-OK
003340     IF WKS-CANT-FUENTES > 0
003350        SET WKS-FX TO 1
003360        SEARCH ALL WKS-FUENTE-ENTRADA
003370           WHEN WKS-FUENTE-NOMBRE(WKS-FX) = WKS-FUENTE-NOM-BUSCA
003380              SET FUENTE-ENCONTRADA TO TRUE
003390              MOVE WKS-FUENTE-ID(WKS-FX) TO WKS-FUENTE-ID-ACTUAL
003400        END-SEARCH
003410     END-IF
003420     IF NOT FUENTE-ENCONTRADA
003430        PERFORM 201-AGREGAR-FUENTE-NUEVA
003440     END-IF.
003450
003460 201-AGREGAR-FUENTE-NUEVA SECTION.
003470     ADD 1 TO WKS-CANT-FUENTES
003480     MOVE WKS-SIG-FUENTE-ID TO WKS-FUENTE-ID-ACTUAL
003490     MOVE WKS-CANT-FUENTES TO WKS-I
003500     PERFORM 202-UBICAR-E-INSERTAR-NUEVA
003510        UNTIL WKS-I = 1
003520           OR WKS-FUENTE-NOMBRE(WKS-I - 1) <= WKS-FUENTE-NOM-BUSCA
003530     MOVE WKS-FUENTE-NOM-BUSCA  TO WKS-FUENTE-NOMBRE(WKS-I)
003540     MOVE WKS-FUENTE-ID-ACTUAL  TO WKS-FUENTE-ID(WKS-I)
003550     ADD 1 TO WKS-SIG-FUENTE-ID.
003560
003570 202-UBICAR-E-INSERTAR-NUEVA SECTION.
003580     IF WKS-I = 1
003590        OR WKS-FUENTE-NOMBRE(WKS-I - 1) <= WKS-FUENTE-NOM-BUSCA
003600        CONTINUE
003610     ELSE
003620        MOVE WKS-FUENTE-NOMBRE(WKS-I - 1)
003630           TO WKS-FUENTE-NOMBRE(WKS-I)
003640        MOVE WKS-FUENTE-ID(WKS-I - 1)
003650           TO WKS-FUENTE-ID(WKS-I)
003660        SUBTRACT 1 FROM WKS-I
003670     END-IF.
003680
003690 210-LEER-UN-RENGLON-WORK SECTION.
003700* UN SOLO PASE SOBRE LDWORK: CADA LEAD TOMA EL SIGUIENTE
003710* LEAD-ID Y QUEDA 'ACTUAL' PARA SU OWNER Y SUS APENDICES,
003720* QUE LDBATCH1 ESCRIBIO JUSTO DESPUES EN EL MISMO ORDEN.
003730     READ LDWORK
003740        AT END SET FIN-WORK TO TRUE
003750        NOT AT END
003760           ADD 1 TO WKS-CTR-LEIDOS-ARCHIVO
003770           EVALUATE TRUE
003780              WHEN WORK-ES-LEAD     PERFORM 300-ASIGNAR-LEAD-ID
003790              WHEN WORK-ES-OWNER    PERFORM 310-ESCRIBIR-OWNER
003800              WHEN WORK-ES-APENDICE PERFORM 320-RESOLVER-APENDICE
003810           END-EVALUATE
003820     END-READ.
003830
003840 300-ASIGNAR-LEAD-ID SECTION.
003850* WORK-LEAD-FILA-NUM ES PROVISIONAL (NUMERO DE RENGLON DE
003860* ENTRADA); AQUI SE CAMBIA POR EL LEAD-ID DEFINITIVO DEL LOTE.
003870     INITIALIZE CLN-REGISTRO
003880     MOVE WKS-SIG-LEAD-ID TO WKS-LEAD-ID-ACTUAL
003890     ADD 1 TO WKS-SIG-LEAD-ID
003900     ADD 1 TO WKS-CTR-LEADS-ARCHIVO
003910     ADD 1 TO WKS-TOT-LEADS
003920     MOVE WKS-LEAD-ID-ACTUAL     TO CLN-LEAD-ID
003930     MOVE WKS-FUENTE-ID-ACTUAL   TO CLN-SOURCE-ID
003940     MOVE WORK-LEAD-LEGAL-NOMBRE TO CLN-LEGAL-NOMBRE
003950     MOVE WORK-LEAD-DBA          TO CLN-DBA
003960     MOVE WORK-LEAD-DIRECCION    TO CLN-DIRECCION
003970     MOVE WORK-LEAD-CIUDAD       TO CLN-CIUDAD
003980     MOVE WORK-LEAD-ESTADO       TO CLN-ESTADO
003990     MOVE WORK-LEAD-ZIP          TO CLN-ZIP
004000     MOVE WORK-LEAD-TEL-CRUDO    TO CLN-TEL-CRUDO
004010     MOVE WORK-LEAD-TEL-LIMPIO   TO CLN-TEL-LIMPIO
004020     MOVE WORK-LEAD-FEC-INICIO   TO CLN-FEC-INICIO
004030     MOVE WORK-LEAD-TAX-ID       TO CLN-TAX-ID
004040     MOVE WORK-LEAD-SOC          TO CLN-SOC
004050     MOVE WORK-LEAD-EMAIL        TO CLN-EMAIL
004060     MOVE STA-TAG-CARGA          TO CLN-TAG-CARGA
004070     WRITE CLN-REGISTRO.
004080
004090 310-ESCRIBIR-OWNER SECTION.
004100     INITIALIZE OWN-REGISTRO
004110     ADD 1 TO WKS-CTR-OWNERS-ARCHIVO
004120     ADD 1 TO WKS-TOT-OWNERS
004130     MOVE WKS-LEAD-ID-ACTUAL  TO OWN-LEAD-ID
004140     MOVE WORK-OWN-NOMBRE     TO OWN-NOMBRE
004150     MOVE WORK-OWN-EMAIL      TO OWN-EMAIL
004160     MOVE WORK-OWN-TEL-CRUDO  TO OWN-TEL-CRUDO
004170     MOVE WORK-OWN-TEL-LIMPIO TO OWN-TEL-LIMPIO
004180     WRITE OWN-REGISTRO.
004190
004200 320-RESOLVER-APENDICE SECTION.
004201* 30/11/2006 MGV REQ 171290 - EL APENDICE SE OMITE POR
004202* COMPLETO CUANDO EL LOTE VIENE MARCADO SIN-APENDICE.
004203* 20/01/2023 PEDR BPM 228871 - EL RENGLON YA NO SE LIGA AL
004204* ULTIMO LEAD-ID ASIGNADO (WKS-LEAD-ID-ACTUAL); EL PLACEHOLDER
004205* WORK-APX-FILA-NUM ES INDICE 0-BASADO DE RENGLON DE ENTRADA
004206* Y SE RESUELVE POR ARITMETICA CONTRA EL PRIMER LEAD-ID DEL
004207* ARCHIVO (VER 330-VALIDAR-INDICE-APENDICE); FUERA DE RANGO
004208* [0, LEADS-ESCRITOS-1] ABORTA LA CORRIDA.
004209     IF NOT LOTE-SIN-APENDICE
004210        PERFORM 330-VALIDAR-INDICE-APENDICE
004220        INITIALIZE APX-REGISTRO
004230        ADD 1 TO WKS-TOT-APENDICE
004240        MOVE WKS-APX-LEAD-ID-RESUELTO TO APX-LEAD-ID
004250        MOVE WKS-FUENTE-ID-ACTUAL     TO APX-SOURCE-ID
004260        MOVE STA-TAG-CARGA            TO APX-TAG-CARGA
004290        MOVE WORK-APX-FILA-NUM    TO APX-RENGLON-NUM
004300        MOVE WORK-APX-COLUMNA     TO APX-COLUMNA-NOM
004310        MOVE WORK-APX-VALOR       TO APX-VALOR
004320        WRITE APX-REGISTRO
004330     END-IF.
004331
004332 330-VALIDAR-INDICE-APENDICE SECTION.
004333* 20/01/2023 PEDR BPM 228871 - RESUELVE EL PLACEHOLDER DEL
004334* RENGLON DE APENDICE (INDICE 0-BASADO) A SU LEAD-ID REAL.
004335* EL INDICE DEBE CAER ENTRE 0 Y LEADS-ESCRITOS-1 DEL ARCHIVO
004336* ACTUAL (STA-LEADS-ESCRITOS); FUERA DE ESE RANGO EL RENGLON
004337* DE WORK ESTA CORRUPTO O DESORDENADO Y LA CORRIDA SE ABORTA
004338* EN VEZ DE LIGAR EL APENDICE A UN LEAD EQUIVOCADO.
004339     COMPUTE WKS-APX-INDICE = WORK-APX-FILA-NUM - 1
004340     IF WKS-APX-INDICE < 0
004341        OR WKS-APX-INDICE > STA-LEADS-ESCRITOS - 1
004342        PERFORM 905-ABORTA-APENDICE-RANGO
004343     ELSE
004344        COMPUTE WKS-APX-LEAD-ID-RESUELTO =
004345           WKS-PRIMER-LEAD-ID-ARCHIVO + WKS-APX-INDICE
004346     END-IF.
004347
004350 800-ESCRIBIR-TOTALES-LOTE SECTION.
004360* SE AGREGA AL FINAL DE LDRPT (ABIERTO EN EXTEND) EL TOTAL
004370* GENERAL DEL LOTE DESPUES DE LOS DETALLES DEL PASO 1.
004380     MOVE SPACES TO RPT-LINEA-TEXTO
004390     WRITE RPT-LINEA
004400     MOVE SPACES TO RPT-LINEA-TEXTO
004410     MOVE 'TOTALES GENERALES DEL LOTE (PASO 2 - LDINGEST)'
004420        TO RPT-LINEA-TEXTO(1:48)
004430     WRITE RPT-LINEA
004440     MOVE SPACES TO RPT-LINEA-TEXTO
004450     MOVE 'ARCHIVOS PROCESADOS OK     : '
004460        TO RPT-LINEA-TEXTO(1:32)
004470     MOVE WKS-TOT-ARCHIVOS-OK TO WKS-ED-3
004480     MOVE WKS-ED-3 TO RPT-LINEA-TEXTO(33:3)
004490     WRITE RPT-LINEA
004500     MOVE SPACES TO RPT-LINEA-TEXTO
004510     MOVE 'ARCHIVOS PROCESADOS MAL    : '
004520        TO RPT-LINEA-TEXTO(1:32)
004530     MOVE WKS-TOT-ARCHIVOS-MAL TO WKS-ED-3
004540     MOVE WKS-ED-3 TO RPT-LINEA-TEXTO(33:3)
004550     WRITE RPT-LINEA
004560     MOVE SPACES TO RPT-LINEA-TEXTO
004570     MOVE 'TOTAL LEADS CARGADOS       : '
004580        TO RPT-LINEA-TEXTO(1:32)
004590     MOVE WKS-TOT-LEADS TO WKS-ED-7
004600     MOVE WKS-ED-7 TO RPT-LINEA-TEXTO(33:7)
004610     WRITE RPT-LINEA
004620     MOVE SPACES TO RPT-LINEA-TEXTO
004630     MOVE 'TOTAL OWNERS ESCRITOS      : '
004640        TO RPT-LINEA-TEXTO(1:32)
004650     MOVE WKS-TOT-OWNERS TO WKS-ED-7
004660     MOVE WKS-ED-7 TO RPT-LINEA-TEXTO(33:7)
004670     WRITE RPT-LINEA
004680     MOVE SPACES TO RPT-LINEA-TEXTO
004690     MOVE 'TOTAL RENGLONES DE APENDICE: '
004700        TO RPT-LINEA-TEXTO(1:32)
004710     MOVE WKS-TOT-APENDICE TO WKS-ED-7
004720     MOVE WKS-ED-7 TO RPT-LINEA-TEXTO(33:7)
004730     WRITE RPT-LINEA.
004740
004750 900-ABORTA-CORRIDA SECTION.
004760* 17/03/2009 MGV REQ 180040 - EL CONTEO DE OWNERS ESCRITOS NO
004770* CUADRA CON EL DE LEADS PARA EL ARCHIVO ACTUAL; LDWORK QUEDO
004780* DESBALANCEADO (BUG DE LDBATCH1 O ARCHIVO DE WORK CORRUPTO).
004790* SE CIERRA TODO Y SE TERMINA LA CORRIDA CON ERROR.
004800     DISPLAY 'LDINGEST *** CORRIDA ABORTADA - OWNERS/LEADS'
004810        ' DESBALANCEADOS EN ARCHIVO: ' STA-NOMBRE-ARCHIVO
004820     MOVE 'N' TO WKS-SW-CORRIDA-OK
004830     PERFORM 800-ESCRIBIR-TOTALES-LOTE
004840     PERFORM 950-GRABAR-FUENTES
004850     PERFORM 990-CERRAR-ARCHIVOS
004860     MOVE 91 TO RETURN-CODE
004870     STOP RUN.
004871
004872 905-ABORTA-APENDICE-RANGO SECTION.
004873* 20/01/2023 PEDR BPM 228871 - EL INDICE 0-BASADO DEL RENGLON DE
004874* APENDICE (WORK-APX-FILA-NUM - 1) CAYO FUERA DE
004875* [0, LEADS-ESCRITOS-1] PARA EL ARCHIVO ACTUAL. LDWORK QUEDO
004876* DESORDENADO O CORRUPTO; SE ABORTA EN VEZ DE LIGAR EL
004877* APENDICE A UN LEAD-ID EQUIVOCADO.
004878     DISPLAY 'LDINGEST *** CORRIDA ABORTADA - INDICE DE'
004879        ' APENDICE FUERA DE RANGO EN ARCHIVO: ' STA-NOMBRE-ARCHIVO
004880     MOVE 'N' TO WKS-SW-CORRIDA-OK
004881     PERFORM 800-ESCRIBIR-TOTALES-LOTE
004882     PERFORM 950-GRABAR-FUENTES
004883     PERFORM 990-CERRAR-ARCHIVOS
004884     MOVE 92 TO RETURN-CODE
004885     STOP RUN.
004886
004890 950-GRABAR-FUENTES SECTION.
004900* EL MAESTRO SE REESCRIBE COMPLETO, YA ORDENADO, CON LAS
004910* FUENTES NUEVAS QUE SE AGREGARON DURANTE LA CORRIDA.
004920     CLOSE LDSRCMS
004930     OPEN OUTPUT LDSRCMS
004940     MOVE 1 TO WKS-I
004950     PERFORM 955-GRABAR-UNA-FUENTE
004960        UNTIL WKS-I > WKS-CANT-FUENTES.
004970
004980 955-GRABAR-UNA-FUENTE SECTION.
004990     INITIALIZE SRC-REGISTRO
005000     MOVE WKS-FUENTE-ID(WKS-I)     TO SRC-ID
005010     MOVE WKS-FUENTE-NOMBRE(WKS-I) TO SRC-NOMBRE
005020     WRITE SRC-REGISTRO
005030     ADD 1 TO WKS-I.
005040
005050 990-CERRAR-ARCHIVOS SECTION.
005060     CLOSE LDSTAT LDWORK LDSRCMS LDCLN LDOWN LDAPX LDRPT.
