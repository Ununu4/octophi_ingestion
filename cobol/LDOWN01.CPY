000100*****************************************************************
000110*   LDOWN01  -  RENGLON DE PROPIETARIO LIMPIO (SALIDA           *
000120*   DEFINITIVA) - UN RENGLON POR CADA LDCLN01, MISMO ORDEN.     *
000130*****************************************************************
000140 01  OWN-REGISTRO.
000150     02 OWN-LEAD-ID               PIC 9(07).
000160     02 OWN-NOMBRE                PIC X(41).
000170     02 OWN-EMAIL                 PIC X(40).
000180     02 OWN-TEL-CRUDO             PIC X(20).
000190     02 OWN-TEL-LIMPIO            PIC X(10).
000200     02 FILLER                    PIC X(12).
