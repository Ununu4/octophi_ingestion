000100*****************************************************************
000110*   LDRPT01  -  RENGLON DE IMPRESION DEL REPORTE DE CORRIDA     *
000120*   (LDRPT), 132 COLUMNAS, COMPARTIDO POR LDBATCH1 Y LDINGEST.  *
000130*****************************************************************
000140 01  RPT-LINEA.
000150     02 RPT-LINEA-TEXTO           PIC X(132).
