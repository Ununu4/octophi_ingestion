000100*****************************************************************
000110*   LDCLN01  -  RENGLON DE PROSPECTO LIMPIO (SALIDA DEFINITIVA) *
000120*   ESCRITO POR LDINGEST EN 300-ASIGNAR-LEAD-ID.                *
000130*****************************************************************
000140 01  CLN-REGISTRO.
000150     02 CLN-LEAD-ID               PIC 9(07).
000160     02 CLN-SOURCE-ID             PIC 9(05).
000170     02 CLN-LEGAL-NOMBRE          PIC X(40).
000180     02 CLN-DBA                   PIC X(40).
000190     02 CLN-DIRECCION             PIC X(40).
000200     02 CLN-CIUDAD                PIC X(20).
000210     02 CLN-ESTADO                PIC X(02).
000220     02 CLN-ZIP                   PIC X(05).
000230     02 CLN-TEL-CRUDO             PIC X(20).
000240     02 CLN-TEL-LIMPIO            PIC X(10).
000250     02 CLN-FEC-INICIO            PIC X(10).
000260     02 CLN-TAX-ID                PIC X(09).
000270     02 CLN-SOC                   PIC X(08).
000280     02 CLN-EMAIL                 PIC X(40).
000290     02 CLN-TAG-CARGA             PIC X(15).
000300     02 FILLER                    PIC X(10).
