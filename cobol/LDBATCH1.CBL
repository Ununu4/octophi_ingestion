000100******************************************************************
000110* FECHA       : 30/06/2001                                       *
000120* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000130* APLICACION  : LOTE DE CARGA DE PROSPECTOS - OCTOPHI            *
000140* PROGRAMA    : LDBATCH1                                         *
000150* TIPO        : PROGRAMA DE LOTE - PASO 1 DE 2                   *
000160* DESCRIPCION : LEE EL LISTADO DE LOTE (LDBATLST) Y LA           *
000170*             : PLANTILLA DE MAPEO (LDTPLIN), VALIDA LA          *
000180*             : PLANTILLA CONTRA EL ESQUEMA CANONICO, Y POR      *
000190*             : CADA ARCHIVO DEL LOTE LIMPIA Y NORMALIZA LOS     *
000200*             : RENGLONES (LDRAWIN), CONVIRTIENDO TIEMPO EN      *
000210*             : NEGOCIO A FECHA DE INICIO, Y DEJA RENGLONES      *
000220*             : DE TRABAJO EN LDWORK MAS UN RENGLON DE           *
000230*             : RESULTADO POR ARCHIVO EN LDSTAT PARA QUE         *
000240*             : LDINGEST LOS CONSUMA EN EL PASO 2 (LOTE).        *
000250* ARCHIVOS    : LDBATLST-LDTPLIN-LDRAWIN-LDWORK-LDSTAT-LDRPT     *
000260* ACCION (ES) : N=NOTIFICAR                                      *
000270* INSTALADO   : 30/06/2001                                       *
000280* NOMBRE      : CARGA Y LIMPIEZA DE PROSPECTOS - PASO 1          *
000290******************************************************************
000300*           B I T A C O R A   D E   C A M B I O S                *
000310******************************************************************
000320* 30/06/2001 PEDR REQ 145290 - ORIGINAL. CARGA Y LIMPIEZA        *
000330*                  DE PROSPECTOS POR LOTE CON PLANTILLA.         *
000340* 14/02/2002 PEDR REQ 148810 - SE AGREGA REGLA DE                *
000350*                  COMBINACION DE COLUMNAS (NOMBRE +             *
000360*                  APELLIDO DEL PROPIETARIO).                    *
000370* 09/09/2002 PEDR REQ 150066 - SE AGREGA CONVERSION DE           *
000380*                  TIEMPO EN NEGOCIO A FECHA DE INICIO.          *
000390* 21/05/2004 JLR  REQ 162240 - VALIDACION DE PLANTILLA           *
000400*                  CONTRA EL ESQUEMA ANTES DE PROCESAR.          *
000410* 11/09/1998 JLR  REQ 126655 - CORRECCION Y2K: LDBAT01 Y         *
000420*                  LDSTA01 USAN AGNO DE 4 DIGITOS.               *
000430* 30/11/2006 MGV  REQ 171290 - SE EXCLUYE DE APENDICE LA         *
000440*                  COLUMNA 'ZB STATUS' EN CUALQUIER FORMA.       *
000450* 17/03/2009 MGV  REQ 180040 - ARCHIVO CRUDO SE ASIGNA EN        *
000460*                  FORMA DINAMICA, UNO POR RENGLON DE LOTE.      *
000470* 08/10/2012 PEDR BPM 205510 - TABLA DE PLANTILLA SE ORDENA      *
000480*                  AL CARGAR PARA DETECTAR DUPLICADOS CON        *
000490*                  SEARCH ALL.                                   *
000500* 12/01/2023 PEDR BPM 228866 - PRIMERA ENTREGA OCTOPHI:          *
000510*                  CAMPOS DE PROSPECTO SUSTITUYEN A LOS DE       *
000520*                  TARJETA. SE RETIRA EL VIEJO CARGADOR ALTC2.   *
000530******************************************************************
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID.                    LDBATCH1.
000560 AUTHOR.                        E. RAMIREZ.
000570 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - LOTE.
000580 DATE-WRITTEN.                  30/06/2001.
000590 DATE-COMPILED.                 12/01/2023.
000600 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000610     SISTEMAS UNICAMENTE.
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT LDBATLST ASSIGN TO LDBATLST
000710        ORGANIZATION IS LINE SEQUENTIAL
000720        FILE STATUS IS FS-BAT FSE-BAT.
000730     SELECT LDTPLIN  ASSIGN TO LDTPLIN
000740        ORGANIZATION IS LINE SEQUENTIAL
000750        FILE STATUS IS FS-TPL FSE-TPL.
000760* LDRAWIN SE ASIGNA EN FORMA DINAMICA - VER WKS-DDNAME-RAW.
000770     SELECT LDRAWIN  ASSIGN TO WKS-DDNAME-RAW
000780        ORGANIZATION IS LINE SEQUENTIAL
000790        FILE STATUS IS FS-RAW FSE-RAW.
000800     SELECT LDWORK   ASSIGN TO LDWORK
000810        ORGANIZATION IS LINE SEQUENTIAL
000820        FILE STATUS IS FS-WORK FSE-WORK.
000830     SELECT LDSTAT   ASSIGN TO LDSTAT
000840        ORGANIZATION IS LINE SEQUENTIAL
000850        FILE STATUS IS FS-STAT FSE-STAT.
000860     SELECT LDRPT    ASSIGN TO LDRPT
000870        ORGANIZATION IS LINE SEQUENTIAL
000880        FILE STATUS IS FS-RPT FSE-RPT.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920 FD  LDBATLST.
000930     COPY LDBAT01.
000940 FD  LDTPLIN.
000950     COPY LDTPL01.
000960 FD  LDRAWIN.
000970     COPY LDRAW01.
000980 FD  LDWORK.
000990     COPY LDWORK1.
001000 FD  LDSTAT.
001010     COPY LDSTA01.
001020 FD  LDRPT.
001030     COPY LDRPT01.
001040
001050 WORKING-STORAGE SECTION.
001051 77  WKS-J                     PIC 9(04) COMP VALUE ZERO.
001060
001070* IDENTIFICACION DE PROGRAMA, ARCHIVO Y ACCION PARA BITACORA
001080* DE ERRORES (VER CALL A LDERRLOG EN 950-REVISAR-FS).
001090 01  PROGRAMA                    PIC X(08) VALUE 'LDBATCH1'.
001100 01  ARCHIVO                     PIC X(08) VALUE SPACES.
001110 01  ACCION                      PIC X(10) VALUE SPACES.
001120 01  LLAVE                       PIC X(32) VALUE SPACES.
001130
001140 01  FS-BAT                      PIC X(02) VALUE '00'.
001150 01  FSE-BAT.
001160     02 FSE-BAT-RETURN           PIC S9(04) COMP-5.
001170     02 FSE-BAT-FUNCTION         PIC S9(04) COMP-5.
001180     02 FSE-BAT-FEEDBACK         PIC S9(04) COMP-5.
001190 01  FS-TPL                      PIC X(02) VALUE '00'.
001200 01  FSE-TPL.
001210     02 FSE-TPL-RETURN           PIC S9(04) COMP-5.
001220     02 FSE-TPL-FUNCTION         PIC S9(04) COMP-5.
001230     02 FSE-TPL-FEEDBACK         PIC S9(04) COMP-5.
001240 01  FS-RAW                      PIC X(02) VALUE '00'.
001250 01  FSE-RAW.
001260     02 FSE-RAW-RETURN           PIC S9(04) COMP-5.
001270     02 FSE-RAW-FUNCTION         PIC S9(04) COMP-5.
001280     02 FSE-RAW-FEEDBACK         PIC S9(04) COMP-5.
001290 01  FS-WORK                     PIC X(02) VALUE '00'.
001300 01  FSE-WORK.
001310     02 FSE-WORK-RETURN          PIC S9(04) COMP-5.
001320     02 FSE-WORK-FUNCTION        PIC S9(04) COMP-5.
001330     02 FSE-WORK-FEEDBACK        PIC S9(04) COMP-5.
001340 01  FS-STAT                     PIC X(02) VALUE '00'.
001350 01  FSE-STAT.
001360     02 FSE-STAT-RETURN          PIC S9(04) COMP-5.
001370     02 FSE-STAT-FUNCTION        PIC S9(04) COMP-5.
001380     02 FSE-STAT-FEEDBACK        PIC S9(04) COMP-5.
001390 01  FS-RPT                      PIC X(02) VALUE '00'.
001400 01  FSE-RPT.
001410     02 FSE-RPT-RETURN           PIC S9(04) COMP-5.
001420     02 FSE-RPT-FUNCTION         PIC S9(04) COMP-5.
001430     02 FSE-RPT-FEEDBACK         PIC S9(04) COMP-5.
001440
001450* TABLAS DE PLANTILLA Y COMBINACIONES (ORDENADAS, SEARCH ALL).
001460 COPY LDTBL01.
001470
001480* FECHA DE CORRIDA - SIRVE DE REFERENCIA PARA CONVERTIR TIEMPO
001490* EN NEGOCIO A FECHA DE INICIO (VER 400-CONVERTIR-TIB-A-FECHA).
001500 01  WKS-FECHA-CORRIDA.
001510     02 WKS-FC-ANIO              PIC 9(04).
001520     02 WKS-FC-MES               PIC 9(02).
001530     02 WKS-FC-DIA               PIC 9(02).
001540
001550 01  WKS-DDNAME-RAW            PIC X(40) VALUE SPACES.
001560
001570 01  WKS-SW-FIN-TPL            PIC X(01) VALUE 'N'.
001580     88 FIN-TPL                           VALUE 'S'.
001590 01  WKS-SW-FIN-BAT            PIC X(01) VALUE 'N'.
001600     88 FIN-BAT                           VALUE 'S'.
001610 01  WKS-SW-FIN-RAW            PIC X(01) VALUE 'N'.
001620     88 FIN-RAW                           VALUE 'S'.
001625
001626* 25/01/2023 PEDR BPM 228874 - CLASIFICACION OK/FALLO DEL
001627* ARCHIVO SE CONOCE AL TERMINAR 200-LIMPIAR-ARCHIVO (ANTES DE
001628* ESCRIBIR EL DETALLE EN EL REPORTE, VER 830/198).
001629 01  WKS-SW-RESULT-ARCHIVO     PIC X(01) VALUE 'N'.
001630     88 ARCHIVO-OK                        VALUE 'K'.
001631     88 ARCHIVO-FALLO                     VALUE 'F'.
001632
001640 01  WKS-CONTADORES.
001650     02 WKS-CTR-RENGLONES        PIC 9(07) COMP VALUE ZERO.
001660     02 WKS-CTR-LEADS            PIC 9(07) COMP VALUE ZERO.
001670     02 WKS-CTR-OWNERS           PIC 9(07) COMP VALUE ZERO.
001680     02 WKS-CTR-APENDICE         PIC 9(07) COMP VALUE ZERO.
001690     02 WKS-CTR-ERRORES          PIC 9(03) COMP VALUE ZERO.
001700     02 WKS-INDICE-FUENTE        PIC 9(05) COMP VALUE ZERO.
001710     02 WKS-TOT-ARCH-OK          PIC 9(03) COMP VALUE ZERO.
001720     02 WKS-TOT-ARCH-MAL         PIC 9(03) COMP VALUE ZERO.
001730     02 WKS-TOT-LEADS-LOTE       PIC 9(07) COMP VALUE ZERO.
001740
001750 01  WKS-I                     PIC 9(04) COMP VALUE ZERO.
001770 01  WKS-K                     PIC 9(04) COMP VALUE ZERO.
001780
001790 01  WKS-ENCONTRO-ESQUEMA      PIC X(01) VALUE 'N'.
001800     88 ESQUEMA-ENCONTRADO                VALUE 'S'.
001810
001820 01  WKS-FUENTE-ACTUAL         PIC X(30) VALUE SPACES.
001821* 25/01/2023 PEDR BPM 228874 - EL PREFIJO SE GUARDA APARTE
001822* PORQUE BAT-CUERPO-ARCHIVO REDEFINE BAT-CUERPO-CONTROL; AL
001823* LEER EL PRIMER RENGLON DE ARCHIVO SE PIERDE BAT-PREFIJO-
001824* FUENTE DEL RENGLON DE CONTROL SI NO SE COPIA ANTES.
001825 01  WKS-PREFIJO-FUENTE        PIC X(10) VALUE SPACES.
001830 01  WKS-TAG-ACTUAL            PIC X(15) VALUE SPACES.
001840 01  WKS-INDICE-EDITADO        PIC 9(05).
001850
001860 01  WKS-OWNER-NOMBRE-COMBINADO PIC X(41) VALUE SPACES.
001870 01  WKS-COMB-SEP-ACTUAL       PIC X(01) VALUE SPACE.
001880
001890* CODIGOS DE TIPO DE CAMPO PARA 300-NORMALIZAR-CAMPO:
001900*   G=CADENA GENERAL  N=NOMBRE DE PERSONA  D=SOLO DIGITOS
001910*   Z=ZIP  S=ESTADO  E=CORREO  F=FECHA  C=SIC
001920 01  WKS-TIPO-CAMPO            PIC X(01) VALUE SPACE.
001930 01  WKS-VAL-ENTRADA           PIC X(50) VALUE SPACES.
001940 01  WKS-VAL-SALIDA            PIC X(50) VALUE SPACES.
001950 01  WKS-VAL-TEMP              PIC X(50) VALUE SPACES.
001960 01  WKS-VAL-MAYUS             PIC X(50) VALUE SPACES.
001965 01  WKS-VAL-SIC-ORIG          PIC X(50) VALUE SPACES.
001970 01  WKS-LARGO                 PIC 9(03) COMP VALUE ZERO.
001980 01  WKS-LARGO-FECHA           PIC 9(03) COMP VALUE ZERO.
001990 01  WKS-SW-ANTERIOR-ESPACIO   PIC X(01) VALUE 'N'.
002000
002010 01  WKS-SW-ES-PLACEHOLDER     PIC X(01) VALUE 'N'.
002020     88 ES-PLACEHOLDER                    VALUE 'S'.
002030
002040* VALORES QUE SE CONSIDERAN AUSENTES (SECCION TYPE NORMALIZER
002050* DE LAS REGLAS DEL NEGOCIO) - SE COMPARAN EN MAYUSCULAS.
002060 01  WKS-TABLA-PLACEHOLDER.
002070     02 FILLER                   PIC X(12) VALUE 'NA'.
002080     02 FILLER                   PIC X(12) VALUE 'N/A'.
002090     02 FILLER                   PIC X(12) VALUE 'NONE'.
002100     02 FILLER                   PIC X(12) VALUE 'NULL'.
002110     02 FILLER                   PIC X(12) VALUE 'NIL'.
002120     02 FILLER                   PIC X(12) VALUE 'UNKNOWN'.
002130     02 FILLER                   PIC X(12) VALUE 'UNSPECIFIED'.
002140     02 FILLER                   PIC X(12) VALUE 'TBD'.
002150     02 FILLER                   PIC X(12) VALUE 'NAN'.
002160 01  WKS-PLACEHOLDERS REDEFINES WKS-TABLA-PLACEHOLDER.
002170     02 WKS-PH-VALOR OCCURS 9 TIMES PIC X(12).
002180
002190 01  WKS-ALFA-MAYUS            PIC X(26) VALUE
002200     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002210 01  WKS-ALFA-MINUS            PIC X(26) VALUE
002220     'abcdefghijklmnopqrstuvwxyz'.
002230
002240 01  WKS-CNT-ARROBA            PIC 9(02) COMP VALUE ZERO.
002250 01  WKS-CNT-PUNTO             PIC 9(02) COMP VALUE ZERO.
002260 01  WKS-CNT-SEP               PIC 9(02) COMP VALUE ZERO.
002270 01  WKS-CNT-DIGITOS           PIC 9(02) COMP VALUE ZERO.
002280
002290* CAMPOS DE TRABAJO PARA 370-NORM-FECHA (NORMALIZACION DE
002300* FECHAS EN SUS SIETE FORMATOS DE ENTRADA).
002310 01  WKS-FEC-ANIO-N            PIC 9(04) VALUE ZERO.
002320 01  WKS-FEC-MES-N             PIC 9(02) VALUE ZERO.
002330 01  WKS-FEC-DIA-N             PIC 9(02) VALUE ZERO.
002340 01  WKS-FEC-ANIO-2D           PIC 9(02) VALUE ZERO.
002350 01  WKS-SW-FECHA-OK           PIC X(01) VALUE 'N'.
002360     88 FECHA-ES-VALIDA                   VALUE 'S'.
002370 01  WKS-REM4                  PIC 9(02) COMP VALUE ZERO.
002380 01  WKS-REM100                PIC 9(02) COMP VALUE ZERO.
002390 01  WKS-REM400                PIC 9(03) COMP VALUE ZERO.
002400 01  WKS-DIV-TEMP              PIC 9(04) COMP VALUE ZERO.
002410 01  WKS-SW-BISIESTO           PIC X(01) VALUE 'N'.
002420     88 ANIO-BISIESTO                     VALUE 'S'.
002430
002440* DIAS POR MES (CALENDARIO REGULAR) - FEBRERO SE AJUSTA A 29
002450* EN 378-VALIDAR-FECHA-PARTES CUANDO EL AGNO ES BISIESTO.
002460 01  WKS-TABLA-DIAS-MES.
002470     02 FILLER                   PIC 9(02) VALUE 31.
002480     02 FILLER                   PIC 9(02) VALUE 28.
002490     02 FILLER                   PIC 9(02) VALUE 31.
002500     02 FILLER                   PIC 9(02) VALUE 30.
002510     02 FILLER                   PIC 9(02) VALUE 31.
002520     02 FILLER                   PIC 9(02) VALUE 30.
002530     02 FILLER                   PIC 9(02) VALUE 31.
002540     02 FILLER                   PIC 9(02) VALUE 31.
002550     02 FILLER                   PIC 9(02) VALUE 30.
002560     02 FILLER                   PIC 9(02) VALUE 31.
002570     02 FILLER                   PIC 9(02) VALUE 30.
002580     02 FILLER                   PIC 9(02) VALUE 31.
002590 01  WKS-DIAS-POR-MES REDEFINES WKS-TABLA-DIAS-MES.
002600     02 WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
002610
002620 01  WKS-FECHA-EDITADA.
002630     02 WKS-FE-ANIO              PIC 9(04).
002640     02 FILLER                   PIC X(01) VALUE '-'.
002650     02 WKS-FE-MES               PIC 9(02).
002660     02 FILLER                   PIC X(01) VALUE '-'.
002670     02 WKS-FE-DIA               PIC 9(02).
002680
002690* CAMPOS DE TRABAJO PARA 400-CONVERTIR-TIB-A-FECHA (TIEMPO EN
002700* NEGOCIO A FECHA DE INICIO).
002710 01  WKS-DUR-NUM               PIC 9(05) COMP VALUE ZERO.
002720 01  WKS-DUR-UNIDAD            PIC X(01) VALUE SPACE.
002730 01  WKS-DUR-DIGITO             PIC 9(01) VALUE ZERO.
002740 01  WKS-DIAS-A-RESTAR         PIC S9(09) COMP VALUE ZERO.
002750 01  WKS-SW-ES-DURACION        PIC X(01) VALUE 'N'.
002760     88 ES-DURACION                       VALUE 'S'.
002770
002780* ARITMETICA DE NUMERO JULIANO DE DIA (JDN) - CADA COMPUTE
002790* TIENE A LO SUMO UNA DIVISION, PARA QUE EL TRUNCAMIENTO
002800* ENTERO OCURRA EN EL PASO CORRECTO (VER 420 Y 425).
002810 01  WKS-JDN-CAMPOS.
002820     02 WKS-JDN-ANIO             PIC S9(09) COMP.
002830     02 WKS-JDN-MES              PIC S9(09) COMP.
002840     02 WKS-JDN-DIA              PIC S9(09) COMP.
002850     02 WKS-JDN-A                PIC S9(09) COMP.
002860     02 WKS-JDN-Y2               PIC S9(09) COMP.
002870     02 WKS-JDN-M2                PIC S9(09) COMP.
002880     02 WKS-JDN-T1                PIC S9(09) COMP.
002890     02 WKS-JDN-T2                PIC S9(09) COMP.
002900     02 WKS-JDN-T3                PIC S9(09) COMP.
002910     02 WKS-JDN-T4                PIC S9(09) COMP.
002920     02 WKS-JDN-L1                PIC S9(09) COMP.
002930     02 WKS-JDN-L2                PIC S9(09) COMP.
002940     02 WKS-JDN-L3                PIC S9(09) COMP.
002950     02 WKS-JDN-L4                PIC S9(09) COMP.
002960     02 WKS-JDN-ENE               PIC S9(09) COMP.
002970     02 WKS-JDN-IDX               PIC S9(09) COMP.
002980     02 WKS-JDN-JOT               PIC S9(09) COMP.
002990     02 WKS-JDN-RESULTADO         PIC S9(09) COMP.
003000
003010* ESQUEMA CANONICO DE CAMPOS DE PROSPECTO/PROPIETARIO - USADO
003020* POR 120-VALIDAR-PLANTILLA. EL FLAG 'S' MARCA CAMPO OBLIGADO.
003030 01  WKS-TABLA-ESQUEMA.
003040     02 FILLER  PIC X(31) VALUE 'BUSINESS-LEGAL-NAME           S'.
003050     02 FILLER  PIC X(31) VALUE 'DBA                           N'.
003060     02 FILLER  PIC X(31) VALUE 'BUSINESS-ADDRESS              N'.
003070     02 FILLER  PIC X(31) VALUE 'BUSINESS-CITY                 N'.
003080     02 FILLER  PIC X(31) VALUE 'BUSINESS-STATE                N'.
003090     02 FILLER  PIC X(31) VALUE 'ZIP                           N'.
003100     02 FILLER  PIC X(31) VALUE 'PHONE-RAW                     N'.
003110     02 FILLER  PIC X(31) VALUE 'START-DATE-RAW                N'.
003120     02 FILLER  PIC X(31) VALUE 'TAX-ID                        N'.
003130     02 FILLER  PIC X(31) VALUE 'SIC                           N'.
003140     02 FILLER  PIC X(31) VALUE 'BUSINESS-EMAIL                N'.
003150     02 FILLER  PIC X(31) VALUE 'OWNER-FIRST-NAME              N'.
003160     02 FILLER  PIC X(31) VALUE 'OWNER-LAST-NAME               N'.
003170     02 FILLER  PIC X(31) VALUE 'OWNER-EMAIL                   N'.
003180     02 FILLER  PIC X(31) VALUE 'OWNER-PHONE                   N'.
003190     02 FILLER  PIC X(31) VALUE 'EXTRA-COL-1                   N'.
003200     02 FILLER  PIC X(31) VALUE 'EXTRA-COL-2                   N'.
003210     02 FILLER  PIC X(31) VALUE 'OWNER-NAME                    N'.
003220     02 FILLER  PIC X(31) VALUE 'SOURCE                        N'.
003230 01  WKS-ESQUEMA REDEFINES WKS-TABLA-ESQUEMA.
003240     02 WKS-ESQ-ENTRADA OCCURS 19 TIMES.
003250        03 WKS-ESQ-NOMBRE           PIC X(30).
003260        03 WKS-ESQ-REQUERIDO        PIC X(01).
003270
003280* NOMBRES DE ENCABEZADO RESUELTOS PARA LAS DOS COLUMNAS
003290* EXCEDENTES (EXTRA-COL-1/2) - VER 110-MAPEAR-ENCABEZADOS.
003300 01  WKS-NOM-EXTRA-1           PIC X(30) VALUE SPACES.
003310 01  WKS-NOM-EXTRA-2           PIC X(30) VALUE SPACES.
003320 01  WKS-NOM-EXTRA-1-MAYUS     PIC X(30) VALUE SPACES.
003330 01  WKS-NOM-EXTRA-2-MAYUS     PIC X(30) VALUE SPACES.
003340 01  WKS-SW-EXTRA1-ES-ZB       PIC X(01) VALUE 'N'.
003350     88 EXTRA1-ES-ZB-STATUS               VALUE 'S'.
003360 01  WKS-SW-EXTRA2-ES-ZB       PIC X(01) VALUE 'N'.
003370     88 EXTRA2-ES-ZB-STATUS               VALUE 'S'.
003380 01  WKS-SW-HUBO-LEGAL-NOMBRE  PIC X(01) VALUE 'N'.
003390     88 HUBO-LEGAL-NOMBRE                 VALUE 'S'.
003400
003410 01  WKS-TPL-CRUDO             PIC X(40) VALUE SPACES.
003420
003430* CAMPOS EDITADOS (DISPLAY) USADOS PARA PASAR UN CONTADOR COMP
003440* A UNA SUBCADENA DE RENGLON DE REPORTE (VER 830/860).
003450 01  WKS-ED-7                  PIC 9(07) VALUE ZERO.
003460 01  WKS-ED-3                  PIC 9(03) VALUE ZERO.
003470 01  WKS-ED-5                  PIC 9(05) VALUE ZERO.
003480
003490* RESULTADO GLOBAL DE CORRIDA - PARA EL RETURN-CODE DE JCL.
003500 01  WKS-SW-CORRIDA-OK         PIC X(01) VALUE 'S'.
003510     88 CORRIDA-FALLO                     VALUE 'N'.
003520
003530 PROCEDURE DIVISION.
003540
003550 000-MAIN SECTION.
003560* 30/06/2001 PEDR - PARRAFO PRINCIPAL DEL PASO 1.
003570     PERFORM 010-ABRIR-ARCHIVOS
003580     PERFORM 100-CARGA-TABLA-TPL UNTIL FIN-TPL
003590     PERFORM 120-VALIDAR-PLANTILLA
003600     PERFORM 110-MAPEAR-ENCABEZADOS
003610     PERFORM 190-PROCESAR-LOTE UNTIL FIN-BAT
003620     PERFORM 860-ESCRIBIR-TOTALES-LOTE
003630     IF WKS-TOT-ARCH-OK = 0
003640        MOVE 'N' TO WKS-SW-CORRIDA-OK
003650     END-IF
003660     IF CORRIDA-FALLO
003670        MOVE 91 TO RETURN-CODE
003680     END-IF
003690     PERFORM 990-CERRAR-ARCHIVOS
003700     STOP RUN.
003710
003720 010-ABRIR-ARCHIVOS SECTION.
003730* ABRE TODOS LOS ARCHIVOS DEL PASO Y LEE EL RENGLON DE CONTROL
003740* DE LDBATLST, QUE SE REFLEJA DE INMEDIATO EN LDSTAT PARA QUE
003750* LDINGEST CONOZCA LOS MODOS DE CORRIDA ANTES DE EMPEZAR.
003760     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
003770     OPEN INPUT LDBATLST
003780     MOVE 'LDBATLST' TO ARCHIVO
003790     MOVE 'ABRIR' TO ACCION
003800     IF FS-BAT NOT = '00'
003810        CALL 'LDERRLOG' USING PROGRAMA ARCHIVO ACCION LLAVE
003820           FS-BAT FSE-BAT
003830        MOVE 91 TO RETURN-CODE
003840        STOP RUN
003850     END-IF
003860     OPEN INPUT LDTPLIN
003870     OPEN OUTPUT LDWORK
003880     OPEN OUTPUT LDSTAT
003890     OPEN OUTPUT LDRPT
003900     READ LDBATLST
003910     MOVE 'C' TO STA-TIPO-REG
003920     MOVE BAT-EJEC-SOLO-PRUEBA  TO STA-SOLO-PRUEBA
003930     MOVE BAT-OMITIR-APENDICE   TO STA-OMITIR-APENDICE
003940     MOVE ZERO TO STA-ARCHIVOS-OK
003950     MOVE ZERO TO STA-ARCHIVOS-MAL
003960     WRITE STA-REGISTRO
003970     MOVE BAT-INDICE-INICIAL TO WKS-INDICE-FUENTE
003975     MOVE BAT-PREFIJO-FUENTE TO WKS-PREFIJO-FUENTE
003980     PERFORM 800-ESCRIBIR-ENCABEZADO.
003990
004000 100-CARGA-TABLA-TPL SECTION.
004010* 30/06/2001 PEDR - CARGA LA PLANTILLA DE MAPEO EN MEMORIA, UN
004020* RENGLON A LA VEZ, ORDENADA POR TPL-INCOMING PARA SEARCH ALL.
004030     PERFORM 101-LEER-TPL-RENGLON.
004040
004050 101-LEER-TPL-RENGLON SECTION.
004060     READ LDTPLIN
004070        AT END SET FIN-TPL TO TRUE
004080        NOT AT END PERFORM 102-PROCESAR-TPL-RENGLON
004090     END-READ.
004100
004110 102-PROCESAR-TPL-RENGLON SECTION.
004120     MOVE TPL-INCOMING TO WKS-VAL-TEMP
004130     PERFORM 301-RECORTAR-ENTRADA
004140     PERFORM 103-BAJAR-A-MINUSCULAS
004150     MOVE WKS-VAL-SALIDA TO WKS-TPL-CRUDO
004160     MOVE 0 TO WKS-CNT-SEP
004170     INSPECT WKS-TPL-CRUDO TALLYING WKS-CNT-SEP FOR ALL '+'
004180     IF WKS-CNT-SEP > 0
004190        PERFORM 104-REGISTRAR-COMBINACION
004200     ELSE
004210        PERFORM 105-INSERTAR-PLANTILLA
004220     END-IF.
004230
004240 103-BAJAR-A-MINUSCULAS SECTION.
004250     INSPECT WKS-VAL-SALIDA CONVERTING WKS-ALFA-MAYUS
004260        TO WKS-ALFA-MINUS.
004270
004280 104-REGISTRAR-COMBINACION SECTION.
004290* 14/02/2002 PEDR - REGLA DE COMBINACION (P.EJ. NOMBRE + APE-
004300* LLIDO DEL PROPIETARIO SE COMBINAN EN UN SOLO CAMPO DESTINO).
004310     ADD 1 TO WKS-COMB-LARGO
004320     MOVE SPACES TO WKS-COMB-FUENTE-1(WKS-COMB-LARGO)
004330     MOVE SPACES TO WKS-COMB-FUENTE-2(WKS-COMB-LARGO)
004340     UNSTRING WKS-TPL-CRUDO DELIMITED BY '+'
004350        INTO WKS-COMB-FUENTE-1(WKS-COMB-LARGO)
004360           WKS-COMB-FUENTE-2(WKS-COMB-LARGO)
004370     END-UNSTRING
004380     MOVE SPACE        TO WKS-COMB-SEPARADOR(WKS-COMB-LARGO)
004390     MOVE TPL-EXPECTED  TO WKS-COMB-DESTINO(WKS-COMB-LARGO).
004400
004410 105-INSERTAR-PLANTILLA SECTION.
004420* 08/10/2012 PEDR BPM 205510 - SEARCH ALL SOBRE LA PORCION YA
004430* CARGADA DE LA TABLA PARA DETECTAR UN RENGLON DUPLICADO DE
004440* PLANTILLA (MISMO ENCABEZADO DE ORIGEN MAPEADO DOS VECES).
004450     MOVE 'N' TO WKS-ENCONTRO-ESQUEMA
004460     IF WKS-PLANT-LARGO > 0
004470        SET WKS-PLANT-IDX TO 1
004480        SEARCH ALL WKS-PLANT-DATOS
004490           WHEN WKS-PLANT-INCOMING(WKS-PLANT-IDX) = WKS-TPL-CRUDO
004500              SET ESQUEMA-ENCONTRADO TO TRUE
004510        END-SEARCH
004520     END-IF
004530     IF ESQUEMA-ENCONTRADO
004540        DISPLAY 'LDBATCH1 *** AVISO: PLANTILLA DUPLICADA: '
004550           WKS-TPL-CRUDO
004560     ELSE
004570        PERFORM 107-UBICAR-E-INSERTAR
004580     END-IF.
004590
004600 107-UBICAR-E-INSERTAR SECTION.
004610* INSERCION ORDENADA (ESTILO INSERTION SORT) PARA MANTENER LA
004620* TABLA ASCENDENTE POR WKS-PLANT-INCOMING Y PODER USAR SEARCH
004630* ALL EN 105 Y 110.
004640     ADD 1 TO WKS-PLANT-LARGO
004650     MOVE WKS-PLANT-LARGO TO WKS-I
004660     PERFORM 108-DESPLAZAR-PLANTILLA
004670        UNTIL WKS-I = 1
004680           OR WKS-PLANT-INCOMING(WKS-I - 1) <= WKS-TPL-CRUDO
004690     MOVE WKS-TPL-CRUDO    TO WKS-PLANT-INCOMING(WKS-I)
004700     MOVE TPL-EXPECTED     TO WKS-PLANT-EXPECTED(WKS-I)
004710     MOVE 'N'              TO WKS-PLANT-EN-COMBIN(WKS-I).
004720
004730 108-DESPLAZAR-PLANTILLA SECTION.
004740     MOVE WKS-PLANT-INCOMING(WKS-I - 1)
004750        TO WKS-PLANT-INCOMING(WKS-I)
004760     MOVE WKS-PLANT-EXPECTED(WKS-I - 1)
004770        TO WKS-PLANT-EXPECTED(WKS-I)
004780     MOVE WKS-PLANT-EN-COMBIN(WKS-I - 1)
004790        TO WKS-PLANT-EN-COMBIN(WKS-I)
004800     SUBTRACT 1 FROM WKS-I.
004810
004820 110-MAPEAR-ENCABEZADOS SECTION.
004830* 30/11/2006 MGV REQ 171290 - RESUELVE LOS NOMBRES DE ENCABEZA-
004840* DO DE LAS DOS COLUMNAS EXCEDENTES Y DETECTA SI ALGUNA ES LA
004850* COLUMNA 'ZB STATUS' QUE SE EXCLUYE SIEMPRE DEL APENDICE.
004860     MOVE SPACES TO WKS-NOM-EXTRA-1
004870     MOVE SPACES TO WKS-NOM-EXTRA-2
004880     PERFORM 111-BUSCAR-EXTRA-COL
004890        VARYING WKS-I FROM 1 BY 1
004900        UNTIL WKS-I > WKS-PLANT-LARGO
004910     MOVE WKS-NOM-EXTRA-1 TO WKS-NOM-EXTRA-1-MAYUS
004920     INSPECT WKS-NOM-EXTRA-1-MAYUS CONVERTING WKS-ALFA-MINUS
004930        TO WKS-ALFA-MAYUS
004940     IF WKS-NOM-EXTRA-1-MAYUS = 'ZB STATUS'
004950        SET EXTRA1-ES-ZB-STATUS TO TRUE
004960     END-IF
004970     MOVE WKS-NOM-EXTRA-2 TO WKS-NOM-EXTRA-2-MAYUS
004980     INSPECT WKS-NOM-EXTRA-2-MAYUS CONVERTING WKS-ALFA-MINUS
004990        TO WKS-ALFA-MAYUS
005000     IF WKS-NOM-EXTRA-2-MAYUS = 'ZB STATUS'
005010        SET EXTRA2-ES-ZB-STATUS TO TRUE
005020     END-IF.
005030
005040 111-BUSCAR-EXTRA-COL SECTION.
005050     EVALUATE WKS-PLANT-EXPECTED(WKS-I)
005060        WHEN 'EXTRA-COL-1'
005070           MOVE WKS-PLANT-INCOMING(WKS-I)(1:30) TO WKS-NOM-EXTRA-1
005080        WHEN 'EXTRA-COL-2'
005090           MOVE WKS-PLANT-INCOMING(WKS-I)(1:30) TO WKS-NOM-EXTRA-2
005100     END-EVALUATE.
005110
005120 120-VALIDAR-PLANTILLA SECTION.
005130* 21/05/2004 JLR REQ 162240 - TEMPLATE VALIDATOR: CADA CAMPO
005140* ESPERADO DEBE EXISTIR EN EL ESQUEMA, NO PUEDE HABER DOS
005150* RENGLONES CON EL MISMO CAMPO DESTINO, Y TODO CAMPO OBLIGADO
005160* DEBE QUEDAR MAPEADO (DIRECTO O POR COMBINACION).
005170     MOVE 0 TO WKS-CTR-ERRORES
005180     PERFORM 121-VALIDAR-UNA-PLANTILLA
005190        VARYING WKS-PLANT-IDX FROM 1 BY 1
005200        UNTIL WKS-PLANT-IDX > WKS-PLANT-LARGO
005210     PERFORM 124-VALIDAR-REQUERIDOS-PLANTILLA
005220        VARYING WKS-I FROM 1 BY 1
005230        UNTIL WKS-I > 19
005240     IF WKS-CTR-ERRORES > 0
005250        PERFORM 900-ABORTA-CORRIDA
005260     END-IF.
005270
005280 121-VALIDAR-UNA-PLANTILLA SECTION.
005290     MOVE 'N' TO WKS-ENCONTRO-ESQUEMA
005300     PERFORM 122-BUSCAR-EN-ESQUEMA
005310        VARYING WKS-J FROM 1 BY 1
005320        UNTIL WKS-J > 19 OR ESQUEMA-ENCONTRADO
005330     IF NOT ESQUEMA-ENCONTRADO
005340        ADD 1 TO WKS-CTR-ERRORES
005350        DISPLAY 'LDBATCH1 *** ERROR: CAMPO NO EXISTE EN ESQUEMA: '
005360           WKS-PLANT-EXPECTED(WKS-PLANT-IDX)
005370     END-IF
005380     PERFORM 123-VALIDAR-DUPLICADO
005390        VARYING WKS-J FROM 1 BY 1
005400        UNTIL WKS-J > WKS-PLANT-LARGO.
005410
005420 122-BUSCAR-EN-ESQUEMA SECTION.
005430     IF WKS-ESQ-NOMBRE(WKS-J) = WKS-PLANT-EXPECTED(WKS-PLANT-IDX)
005440        SET ESQUEMA-ENCONTRADO TO TRUE
005450     END-IF.
005460
005470 123-VALIDAR-DUPLICADO SECTION.
005480     IF WKS-J > WKS-PLANT-IDX
005490        IF WKS-PLANT-EXPECTED(WKS-PLANT-IDX) NOT = SPACES
005500           PERFORM 123B-COMPARAR-EXPECTED
005510        END-IF
005520     END-IF.
005530
005540 123B-COMPARAR-EXPECTED SECTION.
005550     IF WKS-PLANT-EXPECTED(WKS-J) =
005560        WKS-PLANT-EXPECTED(WKS-PLANT-IDX)
005570        ADD 1 TO WKS-CTR-ERRORES
005580     END-IF.
005590
005600 124-VALIDAR-REQUERIDOS-PLANTILLA SECTION.
005610     IF WKS-ESQ-REQUERIDO(WKS-I) = 'S'
005620        MOVE 'N' TO WKS-ENCONTRO-ESQUEMA
005630        PERFORM 125-BUSCAR-REQUERIDO-EN-PLANTILLA
005640           VARYING WKS-J FROM 1 BY 1
005650           UNTIL WKS-J > WKS-PLANT-LARGO OR ESQUEMA-ENCONTRADO
005660        IF NOT ESQUEMA-ENCONTRADO
005670           PERFORM 126-BUSCAR-REQUERIDO-EN-COMBIN
005680              VARYING WKS-J FROM 1 BY 1
005690              UNTIL WKS-J > WKS-COMB-LARGO OR ESQUEMA-ENCONTRADO
005700        END-IF
005710        IF NOT ESQUEMA-ENCONTRADO
005720           ADD 1 TO WKS-CTR-ERRORES
005730           DISPLAY 'LDBATCH1 *** ERROR: CAMPO OBLIGADO SIN MAPA: '
005740              WKS-ESQ-NOMBRE(WKS-I)
005750        END-IF
005760     END-IF.
005770
005780 125-BUSCAR-REQUERIDO-EN-PLANTILLA SECTION.
005790     IF WKS-PLANT-EXPECTED(WKS-J) = WKS-ESQ-NOMBRE(WKS-I)
005800        SET ESQUEMA-ENCONTRADO TO TRUE
005810     END-IF.
005820
005830 126-BUSCAR-REQUERIDO-EN-COMBIN SECTION.
005840     IF WKS-COMB-DESTINO(WKS-J) = WKS-ESQ-NOMBRE(WKS-I)
005850        SET ESQUEMA-ENCONTRADO TO TRUE
005860     END-IF.
005870
005880 190-PROCESAR-LOTE SECTION.
005890* 30/06/2001 PEDR - BATCH DRIVER: UN RENGLON DE LDBATLST POR
005900* ARCHIVO A PROCESAR.
005910     READ LDBATLST
005920        AT END SET FIN-BAT TO TRUE
005930        NOT AT END PERFORM 195-PROCESAR-UN-ARCHIVO
005940     END-READ.
005950
005960 195-PROCESAR-UN-ARCHIVO SECTION.
005970     MOVE BAT-NOMBRE-ARCHIVO TO WKS-DDNAME-RAW
005980     IF BAT-FUENTE-OVERRIDE NOT = SPACES
005990        MOVE BAT-FUENTE-OVERRIDE TO WKS-FUENTE-ACTUAL
006000     ELSE
006010        PERFORM 196-GENERAR-FUENTE-POR-PREFIJO
006020     END-IF
006030     IF BAT-TAG-OVERRIDE NOT = SPACES
006040        MOVE BAT-TAG-OVERRIDE TO WKS-TAG-ACTUAL
006050     ELSE
006060        PERFORM 197-GENERAR-TAG-POR-FECHA
006070     END-IF
006080     OPEN INPUT LDRAWIN
006090     MOVE 'N' TO WKS-SW-HUBO-LEGAL-NOMBRE
006100     PERFORM 200-LIMPIAR-ARCHIVO
006110     CLOSE LDRAWIN
006120     PERFORM 830-ESCRIBIR-DETALLE-ARCHIVO
006130     PERFORM 198-ESCRIBIR-RESULTADO-ARCHIVO
006140     ADD 1 TO WKS-INDICE-FUENTE.
006150
006160 196-GENERAR-FUENTE-POR-PREFIJO SECTION.
006161* 25/01/2023 PEDR BPM 228874 - SIN PREFIJO CONFIGURADO EN EL
006162* RENGLON DE CONTROL, LA FUENTE SALE DEL NOMBRE DEL ARCHIVO
006163* (SIN EXTENSION) EN LUGAR DE CONCATENAR UN PREFIJO VACIO.
006164     IF WKS-PREFIJO-FUENTE = SPACES
006165        PERFORM 199-DERIVAR-FUENTE-DE-NOMBRE
006166     ELSE
006167        MOVE WKS-INDICE-FUENTE TO WKS-INDICE-EDITADO
006168        STRING WKS-PREFIJO-FUENTE DELIMITED BY SPACE
006169           WKS-INDICE-EDITADO DELIMITED BY SIZE
006170           INTO WKS-FUENTE-ACTUAL
006180     END-IF.
006210
006211 199-DERIVAR-FUENTE-DE-NOMBRE SECTION.
006212* 25/01/2023 PEDR BPM 228874 - TOMA EL NOMBRE DE ARCHIVO DEL
006213* RENGLON DE LOTE Y LE QUITA LA EXTENSION (LO QUE SIGUE AL
006214* PRIMER PUNTO) PARA USARLO COMO NOMBRE DE FUENTE.
006215     MOVE SPACES TO WKS-FUENTE-ACTUAL
006216     UNSTRING BAT-NOMBRE-ARCHIVO DELIMITED BY '.'
006217        INTO WKS-FUENTE-ACTUAL.
006218
006220 197-GENERAR-TAG-POR-FECHA SECTION.
006230     STRING 'LOTE-' DELIMITED BY SIZE
006240        WKS-FC-ANIO DELIMITED BY SIZE
006250        WKS-FC-MES  DELIMITED BY SIZE
006260        WKS-FC-DIA  DELIMITED BY SIZE
006270        INTO WKS-TAG-ACTUAL.
006280
006290 198-ESCRIBIR-RESULTADO-ARCHIVO SECTION.
006291* 25/01/2023 PEDR BPM 228874 - LA CLASIFICACION K/F YA VIENE
006292* RESUELTA EN WKS-SW-RESULT-ARCHIVO (VER 200-LIMPIAR-ARCHIVO);
006293* AQUI SOLO SE TRASLADA A STA-RESULTADO Y SE ACUMULAN TOTALES.
006300     MOVE 'F' TO STA-TIPO-REG
006310     MOVE BAT-NOMBRE-ARCHIVO   TO STA-NOMBRE-ARCHIVO
006320     MOVE WKS-FUENTE-ACTUAL    TO STA-FUENTE-NOMBRE
006330     MOVE WKS-TAG-ACTUAL       TO STA-TAG-CARGA
006340     MOVE WKS-CTR-RENGLONES    TO STA-RENGLONES-LEIDOS
006350     MOVE WKS-CTR-LEADS        TO STA-LEADS-ESCRITOS
006360     MOVE WKS-CTR-OWNERS       TO STA-OWNERS-ESCRITOS
006370     MOVE WKS-CTR-APENDICE     TO STA-APENDICE-ESCRITO
006380     MOVE WKS-CTR-ERRORES      TO STA-ERRORES-VALID
006390     IF ARCHIVO-OK
006400        MOVE 'K' TO STA-RESULTADO
006410        ADD 1 TO WKS-TOT-ARCH-OK
006420     ELSE
006430        MOVE 'F' TO STA-RESULTADO
006440        ADD 1 TO WKS-TOT-ARCH-MAL
006450     END-IF
006460     ADD WKS-CTR-LEADS TO WKS-TOT-LEADS-LOTE
006470     WRITE STA-REGISTRO.
006480
006490 200-LIMPIAR-ARCHIVO SECTION.
006500* 30/06/2001 PEDR - DEEP CLEANER: LIMPIA Y NORMALIZA CADA
006510* RENGLON DEL ARCHIVO CRUDO (LDRAWIN) Y LO DEJA EN LDWORK.
006520     MOVE 0 TO WKS-CTR-RENGLONES
006530     MOVE 0 TO WKS-CTR-LEADS
006540     MOVE 0 TO WKS-CTR-OWNERS
006550     MOVE 0 TO WKS-CTR-APENDICE
006560     MOVE 0 TO WKS-CTR-ERRORES
006570     MOVE 'N' TO WKS-SW-FIN-RAW
006580     PERFORM 210-LEER-RENGLON UNTIL FIN-RAW
006590     PERFORM 260-VALIDAR-REQUERIDOS
006591     IF WKS-CTR-ERRORES = 0 AND WKS-CTR-LEADS > 0
006592        SET ARCHIVO-OK TO TRUE
006593     ELSE
006594        SET ARCHIVO-FALLO TO TRUE
006595     END-IF.
006600
006610 210-LEER-RENGLON SECTION.
006620     READ LDRAWIN
006630        AT END SET FIN-RAW TO TRUE
006640        NOT AT END
006650           ADD 1 TO WKS-CTR-RENGLONES
006660           PERFORM 220-APLICAR-COMBINACIONES
006670           PERFORM 230-LLENAR-LEAD
006680           PERFORM 240-LLENAR-OWNER
006690           PERFORM 250-LLENAR-APENDICE
006700     END-READ.
006710
006720 220-APLICAR-COMBINACIONES SECTION.
006730* 14/02/2002 PEDR - COMBINATION RULE: NOMBRE + APELLIDO DEL
006740* PROPIETARIO SE UNEN CON EL SEPARADOR DE LA PLANTILLA (SI NO
006750* HAY REGLA DE COMBINACION SE USA UN SOLO ESPACIO).
006760     MOVE SPACE TO WKS-COMB-SEP-ACTUAL
006770     PERFORM 221-BUSCAR-COMBIN-OWNER-NAME
006780        VARYING WKS-J FROM 1 BY 1
006790        UNTIL WKS-J > WKS-COMB-LARGO
006800     EVALUATE TRUE
006810        WHEN RAW-OWNER-NOMBRE = SPACES
006820           AND RAW-OWNER-APELLIDO = SPACES
006830           MOVE SPACES TO WKS-OWNER-NOMBRE-COMBINADO
006840        WHEN RAW-OWNER-NOMBRE = SPACES
006850           MOVE RAW-OWNER-APELLIDO TO WKS-OWNER-NOMBRE-COMBINADO
006860        WHEN RAW-OWNER-APELLIDO = SPACES
006870           MOVE RAW-OWNER-NOMBRE  TO WKS-OWNER-NOMBRE-COMBINADO
006880        WHEN OTHER
006890           STRING RAW-OWNER-NOMBRE DELIMITED BY SPACE
006900              WKS-COMB-SEP-ACTUAL DELIMITED BY SIZE
006910              RAW-OWNER-APELLIDO DELIMITED BY SPACE
006920              INTO WKS-OWNER-NOMBRE-COMBINADO
006930     END-EVALUATE.
006940
006950 221-BUSCAR-COMBIN-OWNER-NAME SECTION.
006960     IF WKS-COMB-DESTINO(WKS-J) = 'OWNER-NAME'
006970        MOVE WKS-COMB-SEPARADOR(WKS-J) TO WKS-COMB-SEP-ACTUAL
006980     END-IF.
006990
007000 230-LLENAR-LEAD SECTION.
007010* ARMA EL RENGLON DE PROSPECTO Y LO ESCRIBE EN LDWORK.
007020     MOVE 'L' TO WORK-TIPO-REG
007030     MOVE WKS-CTR-RENGLONES TO WORK-LEAD-FILA-NUM
007040     MOVE RAW-LEGAL-NOMBRE TO WKS-VAL-ENTRADA
007050     MOVE 'G' TO WKS-TIPO-CAMPO
007060     PERFORM 300-NORMALIZAR-CAMPO
007070     MOVE WKS-VAL-SALIDA(1:40) TO WORK-LEAD-LEGAL-NOMBRE
007080     IF WORK-LEAD-LEGAL-NOMBRE NOT = SPACES
007090        SET HUBO-LEGAL-NOMBRE TO TRUE
007100     END-IF
007110     MOVE RAW-DBA TO WKS-VAL-ENTRADA
007120     MOVE 'G' TO WKS-TIPO-CAMPO
007130     PERFORM 300-NORMALIZAR-CAMPO
007140     MOVE WKS-VAL-SALIDA(1:40) TO WORK-LEAD-DBA
007150     MOVE RAW-DIRECCION TO WKS-VAL-ENTRADA
007160     MOVE 'G' TO WKS-TIPO-CAMPO
007170     PERFORM 300-NORMALIZAR-CAMPO
007180     MOVE WKS-VAL-SALIDA(1:40) TO WORK-LEAD-DIRECCION
007190     MOVE RAW-CIUDAD TO WKS-VAL-ENTRADA
007200     MOVE 'G' TO WKS-TIPO-CAMPO
007210     PERFORM 300-NORMALIZAR-CAMPO
007220     MOVE WKS-VAL-SALIDA(1:20) TO WORK-LEAD-CIUDAD
007230     MOVE RAW-ESTADO TO WKS-VAL-ENTRADA
007240     MOVE 'S' TO WKS-TIPO-CAMPO
007250     PERFORM 300-NORMALIZAR-CAMPO
007260     MOVE WKS-VAL-SALIDA(1:2) TO WORK-LEAD-ESTADO
007270     MOVE RAW-ZIP TO WKS-VAL-ENTRADA
007280     MOVE 'Z' TO WKS-TIPO-CAMPO
007290     PERFORM 300-NORMALIZAR-CAMPO
007300     MOVE WKS-VAL-SALIDA(1:5) TO WORK-LEAD-ZIP
007310     MOVE RAW-TELEFONO TO WKS-VAL-ENTRADA
007320     MOVE 'G' TO WKS-TIPO-CAMPO
007330     PERFORM 300-NORMALIZAR-CAMPO
007340     MOVE WKS-VAL-SALIDA(1:20) TO WORK-LEAD-TEL-CRUDO
007350     MOVE RAW-TELEFONO TO WKS-VAL-ENTRADA
007360     MOVE 'D' TO WKS-TIPO-CAMPO
007370     PERFORM 300-NORMALIZAR-CAMPO
007380     MOVE WKS-VAL-SALIDA(1:10) TO WORK-LEAD-TEL-LIMPIO
007390     MOVE RAW-FEC-INICIO TO WKS-VAL-ENTRADA
007400     PERFORM 400-CONVERTIR-TIB-A-FECHA
007410     MOVE WKS-VAL-SALIDA(1:10) TO WORK-LEAD-FEC-INICIO
007420     MOVE RAW-TAX-ID TO WKS-VAL-ENTRADA
007430     MOVE 'D' TO WKS-TIPO-CAMPO
007440     PERFORM 300-NORMALIZAR-CAMPO
007450     MOVE WKS-VAL-SALIDA(1:9) TO WORK-LEAD-TAX-ID
007460     MOVE RAW-SIC TO WKS-VAL-ENTRADA
007470     MOVE 'C' TO WKS-TIPO-CAMPO
007480     PERFORM 300-NORMALIZAR-CAMPO
007490     MOVE WKS-VAL-SALIDA(1:8) TO WORK-LEAD-SOC
007500     MOVE RAW-EMAIL TO WKS-VAL-ENTRADA
007510     MOVE 'E' TO WKS-TIPO-CAMPO
007520     PERFORM 300-NORMALIZAR-CAMPO
007530     MOVE WKS-VAL-SALIDA(1:40) TO WORK-LEAD-EMAIL
007540     WRITE WORK-REGISTRO
007550     ADD 1 TO WKS-CTR-LEADS.
007560
007570 240-LLENAR-OWNER SECTION.
007580* WORK-CUERPO-OWNER REDEFINES WORK-CUERPO-LEAD - EL RENGLON DE
007590* PROSPECTO YA SE ESCRIBIO EN 230 ANTES DE REUTILIZAR EL AREA.
007600     MOVE 'O' TO WORK-TIPO-REG
007610     MOVE WKS-CTR-RENGLONES TO WORK-OWN-FILA-NUM
007620     MOVE WKS-OWNER-NOMBRE-COMBINADO TO WKS-VAL-ENTRADA
007630     MOVE 'N' TO WKS-TIPO-CAMPO
007640     PERFORM 300-NORMALIZAR-CAMPO
007650     MOVE WKS-VAL-SALIDA(1:41) TO WORK-OWN-NOMBRE
007660     MOVE RAW-OWNER-EMAIL TO WKS-VAL-ENTRADA
007670     MOVE 'E' TO WKS-TIPO-CAMPO
007680     PERFORM 300-NORMALIZAR-CAMPO
007690     MOVE WKS-VAL-SALIDA(1:40) TO WORK-OWN-EMAIL
007700     MOVE RAW-OWNER-TELEFONO TO WKS-VAL-ENTRADA
007710     MOVE 'G' TO WKS-TIPO-CAMPO
007720     PERFORM 300-NORMALIZAR-CAMPO
007730     MOVE WKS-VAL-SALIDA(1:20) TO WORK-OWN-TEL-CRUDO
007740     MOVE RAW-OWNER-TELEFONO TO WKS-VAL-ENTRADA
007750     MOVE 'D' TO WKS-TIPO-CAMPO
007760     PERFORM 300-NORMALIZAR-CAMPO
007770     MOVE WKS-VAL-SALIDA(1:10) TO WORK-OWN-TEL-LIMPIO
007780     WRITE WORK-REGISTRO
007790     ADD 1 TO WKS-CTR-OWNERS.
007800
007810 250-LLENAR-APENDICE SECTION.
007820* 30/11/2006 MGV REQ 171290 - UN RENGLON DE APENDICE POR CADA
007830* COLUMNA EXCEDENTE CON VALOR, SALVO LA COLUMNA 'ZB STATUS'.
007840     PERFORM 253-APENDICE-EXTRA-1
007850     PERFORM 254-APENDICE-EXTRA-2.
007860
007870 253-APENDICE-EXTRA-1 SECTION.
007880     IF RAW-COLUMNA-EXTRA-1 NOT = SPACES
007890        AND NOT EXTRA1-ES-ZB-STATUS
007900        MOVE 'A'                  TO WORK-TIPO-REG
007910        MOVE WKS-CTR-RENGLONES    TO WORK-APX-FILA-NUM
007920        MOVE WKS-NOM-EXTRA-1      TO WORK-APX-COLUMNA
007930        MOVE RAW-COLUMNA-EXTRA-1  TO WORK-APX-VALOR
007940        WRITE WORK-REGISTRO
007950        ADD 1 TO WKS-CTR-APENDICE
007960     END-IF.
007970
007980 254-APENDICE-EXTRA-2 SECTION.
007990     IF RAW-COLUMNA-EXTRA-2 NOT = SPACES
008000        AND NOT EXTRA2-ES-ZB-STATUS
008010        MOVE 'A'                  TO WORK-TIPO-REG
008020        MOVE WKS-CTR-RENGLONES    TO WORK-APX-FILA-NUM
008030        MOVE WKS-NOM-EXTRA-2      TO WORK-APX-COLUMNA
008040        MOVE RAW-COLUMNA-EXTRA-2  TO WORK-APX-VALOR
008050        WRITE WORK-REGISTRO
008060        ADD 1 TO WKS-CTR-APENDICE
008070     END-IF.
008080
008090 260-VALIDAR-REQUERIDOS SECTION.
008100* REQUIRED-FIELD VALIDATION: FALLA SI EL RAZON SOCIAL NUNCA
008110* APARECIO CON VALOR EN NINGUN RENGLON DEL ARCHIVO.
008120     IF NOT HUBO-LEGAL-NOMBRE AND WKS-CTR-RENGLONES > 0
008130        ADD 1 TO WKS-CTR-ERRORES
008140        DISPLAY 'LDBATCH1 *** ERROR: RAZON SOCIAL AUSENTE EN TODO'
008150           ' EL ARCHIVO'
008160     END-IF.
008170
008180 290-ES-VALOR-PLACEHOLDER SECTION.
008190* DETECTA VALORES QUE EL NEGOCIO CONSIDERA AUSENTES (NA, N/A,
008200* NONE, TBD, ETC.) AUNQUE EL CAMPO CRUDO TRAIGA TEXTO.
008210     MOVE WKS-VAL-SALIDA TO WKS-VAL-MAYUS
008220     INSPECT WKS-VAL-MAYUS CONVERTING WKS-ALFA-MINUS
008230        TO WKS-ALFA-MAYUS
008240     MOVE 'N' TO WKS-SW-ES-PLACEHOLDER
008250     PERFORM 291-COMPARAR-PLACEHOLDER
008260        VARYING WKS-K FROM 1 BY 1
008270        UNTIL WKS-K > 9 OR ES-PLACEHOLDER.
008280
008290 291-COMPARAR-PLACEHOLDER SECTION.
008300     IF WKS-VAL-MAYUS(1:12) = WKS-PH-VALOR(WKS-K)
008310        SET ES-PLACEHOLDER TO TRUE
008320     END-IF.
008330
008340 295-CALCULAR-LARGO SECTION.
008350* LARGO SIN ESPACIOS A LA DERECHA DE WKS-VAL-SALIDA (USADO POR
008360* EL PARSEADOR DE FECHAS EN 371).
008370     MOVE 50 TO WKS-LARGO-FECHA
008380     PERFORM 295B-RETROCEDER-SALIDA
008390        UNTIL WKS-LARGO-FECHA = 0
008400           OR WKS-VAL-SALIDA(WKS-LARGO-FECHA:1) NOT = SPACE.
008410
008420 295B-RETROCEDER-SALIDA SECTION.
008430     SUBTRACT 1 FROM WKS-LARGO-FECHA.
008440
008450 300-NORMALIZAR-CAMPO SECTION.
008460* 30/06/2001 PEDR - TYPE NORMALIZER: RECORTA EL CAMPO, DESCARTA
008470* VALORES PLACEHOLDER Y APLICA LA REGLA DEL TIPO DE CAMPO.
008480     MOVE WKS-VAL-ENTRADA TO WKS-VAL-TEMP
008490     PERFORM 301-RECORTAR-ENTRADA
008500     PERFORM 290-ES-VALOR-PLACEHOLDER
008510     IF ES-PLACEHOLDER
008520        MOVE SPACES TO WKS-VAL-SALIDA
008530     ELSE
008540        EVALUATE WKS-TIPO-CAMPO
008550           WHEN 'N' PERFORM 320-NORM-NOMBRE
008560           WHEN 'D' PERFORM 330-NORM-DIGITOS
008570           WHEN 'Z' PERFORM 340-NORM-ZIP
008580           WHEN 'S' PERFORM 350-NORM-ESTADO
008590           WHEN 'E' PERFORM 360-NORM-EMAIL
008600           WHEN 'C' PERFORM 385-NORM-SIC
008610           WHEN OTHER CONTINUE
008620        END-EVALUATE
008630     END-IF.
008640
008650 301-RECORTAR-ENTRADA SECTION.
008660* AVANZA WKS-I HASTA EL PRIMER CARACTER QUE NO SEA ESPACIO Y
008670* MUEVE DE AHI EN ADELANTE A WKS-VAL-SALIDA (RECORTE IZQUIERDO;
008680* EL DERECHO YA LO TRAE EL PIC X ACOLCHADO DE ESPACIOS).
008690     MOVE 1 TO WKS-I
008700     PERFORM 302-AVANZAR-ESPACIOS
008710        UNTIL WKS-I > 50 OR WKS-VAL-TEMP(WKS-I:1) NOT = SPACE
008720     IF WKS-I > 50
008730        MOVE SPACES TO WKS-VAL-SALIDA
008740     ELSE
008750        MOVE WKS-VAL-TEMP(WKS-I:) TO WKS-VAL-SALIDA
008760     END-IF.
008770
008780 302-AVANZAR-ESPACIOS SECTION.
008790     ADD 1 TO WKS-I.
008800
008810 320-NORM-NOMBRE SECTION.
008820* COLAPSA DOBLES ESPACIOS INTERIORES (NOMBRE DE PERSONA).
008830     MOVE WKS-VAL-SALIDA TO WKS-VAL-TEMP
008840     MOVE SPACES TO WKS-VAL-SALIDA
008850     MOVE 0 TO WKS-LARGO
008860     MOVE 'N' TO WKS-SW-ANTERIOR-ESPACIO
008870     PERFORM 321-COPIAR-SIN-DOBLES
008880        VARYING WKS-I FROM 1 BY 1
008890        UNTIL WKS-I > 50.
008900
008910 321-COPIAR-SIN-DOBLES SECTION.
008920     IF WKS-VAL-TEMP(WKS-I:1) = SPACE
008930        IF WKS-SW-ANTERIOR-ESPACIO = 'N'
008940           ADD 1 TO WKS-LARGO
008950           MOVE SPACE TO WKS-VAL-SALIDA(WKS-LARGO:1)
008960        END-IF
008970        MOVE 'S' TO WKS-SW-ANTERIOR-ESPACIO
008980     ELSE
008990        ADD 1 TO WKS-LARGO
009000        MOVE WKS-VAL-TEMP(WKS-I:1) TO WKS-VAL-SALIDA(WKS-LARGO:1)
009010        MOVE 'N' TO WKS-SW-ANTERIOR-ESPACIO
009020     END-IF.
009030
009040 330-NORM-DIGITOS SECTION.
009050* SE QUEDA SOLO CON LOS DIGITOS (TELEFONO, TAX-ID, SIC, ZIP).
009060     MOVE WKS-VAL-SALIDA TO WKS-VAL-TEMP
009070     MOVE SPACES TO WKS-VAL-SALIDA
009080     MOVE 0 TO WKS-LARGO
009090     PERFORM 331-EXTRAER-UN-DIGITO
009100        VARYING WKS-I FROM 1 BY 1
009110        UNTIL WKS-I > 50.
009120
009130 331-EXTRAER-UN-DIGITO SECTION.
009140     IF WKS-VAL-TEMP(WKS-I:1) IS NUMERIC
009150        ADD 1 TO WKS-LARGO
009160        MOVE WKS-VAL-TEMP(WKS-I:1) TO WKS-VAL-SALIDA(WKS-LARGO:1)
009170     END-IF.
009180
009190 340-NORM-ZIP SECTION.
009200     PERFORM 330-NORM-DIGITOS.
009210
009220 350-NORM-ESTADO SECTION.
009230* ABREVIATURA DE ESTADO EN MAYUSCULAS (2 LETRAS).
009240     MOVE WKS-VAL-SALIDA TO WKS-VAL-TEMP
009250     INSPECT WKS-VAL-TEMP CONVERTING WKS-ALFA-MINUS
009260        TO WKS-ALFA-MAYUS
009270     MOVE SPACES TO WKS-VAL-SALIDA
009280     MOVE WKS-VAL-TEMP(1:2) TO WKS-VAL-SALIDA(1:2).
009290
009300 360-NORM-EMAIL SECTION.
009310* 30/06/2001 PEDR - CORREO EN MINUSCULAS; SI NO TRAE AL MENOS
009320* UNA ARROBA Y AL MENOS UN PUNTO SE CONSIDERA INVALIDO Y SE
009330* DEJA EN BLANCO.
009340     MOVE WKS-VAL-SALIDA TO WKS-VAL-TEMP
009350     INSPECT WKS-VAL-TEMP CONVERTING WKS-ALFA-MAYUS
009360        TO WKS-ALFA-MINUS
009370     MOVE 0 TO WKS-CNT-ARROBA
009380     INSPECT WKS-VAL-TEMP TALLYING WKS-CNT-ARROBA FOR ALL '@'
009390     MOVE 0 TO WKS-CNT-PUNTO
009400     INSPECT WKS-VAL-TEMP TALLYING WKS-CNT-PUNTO FOR ALL '.'
009410     IF WKS-CNT-ARROBA > 0 AND WKS-CNT-PUNTO > 0
009420        MOVE WKS-VAL-TEMP TO WKS-VAL-SALIDA
009430     ELSE
009440        MOVE SPACES TO WKS-VAL-SALIDA
009450     END-IF.
009460
009470 385-NORM-SIC SECTION.
009472* SIC: SOLO DIGITOS; SI NO QUEDA NINGUNO SE DEJA EL VALOR YA
009474* RECORTADO TAL CUAL (SOC SALE DE AQUI SIN CAMBIO ADICIONAL).
009476     MOVE WKS-VAL-SALIDA TO WKS-VAL-SIC-ORIG
009478     PERFORM 330-NORM-DIGITOS
009480     IF WKS-VAL-SALIDA = SPACES
009482        MOVE WKS-VAL-SIC-ORIG TO WKS-VAL-SALIDA
009484     END-IF.
009490
009500 370-NORM-FECHA SECTION.
009510* 09/09/2002 PEDR REQ 150066 - NORMALIZADOR DE FECHAS: RECONOCE
009520* VARIOS FORMATOS DE ENTRADA Y SIEMPRE DEJA LA SALIDA EN
009530* AAAA-MM-DD (O EN BLANCO SI LA FECHA NO ES VALIDA).
009540     MOVE WKS-VAL-SALIDA TO WKS-VAL-TEMP
009545* 14/03/2006 MGV REQ 150512 - SI NINGUN FORMATO CUADRA PERO EL
009546* VALOR YA TRAE LA FORMA AAAA-MM-DD, SE DEJA PASAR TAL CUAL EN
009547* VEZ DE BORRARLO (VER 371-INTENTAR-FORMATOS / 379).
009550     PERFORM 295-CALCULAR-LARGO
009560     MOVE 'N' TO WKS-SW-FECHA-OK
009570     PERFORM 371-INTENTAR-FORMATOS
009580     IF NOT FECHA-ES-VALIDA
009585        IF WKS-LARGO-FECHA = 10
009586           AND WKS-VAL-TEMP(5:1) = '-'
009587           MOVE WKS-VAL-TEMP(1:10) TO WKS-VAL-SALIDA
009588        ELSE
009589           MOVE SPACES TO WKS-VAL-SALIDA
009590        END-IF
009600     END-IF.
009610
009620 371-INTENTAR-FORMATOS SECTION.
009630     EVALUATE TRUE
009640        WHEN WKS-LARGO-FECHA = 10 AND WKS-VAL-TEMP(5:1) = '-'
009650           PERFORM 372-FMT-ANIO-MES-DIA
009660        WHEN WKS-LARGO-FECHA = 10 AND WKS-VAL-TEMP(5:1) = '/'
009670           PERFORM 372-FMT-ANIO-MES-DIA
009680        WHEN WKS-LARGO-FECHA = 10 AND WKS-VAL-TEMP(3:1) = '/'
009690           PERFORM 374-FMT-AMBIGUO-SLASH
009700        WHEN WKS-LARGO-FECHA = 10 AND WKS-VAL-TEMP(3:1) = '-'
009710           PERFORM 374-FMT-AMBIGUO-SLASH
009720        WHEN WKS-LARGO-FECHA = 8 AND WKS-VAL-TEMP(3:1) = '/'
009730           PERFORM 376-FMT-MES-DIA-ANIO2D
009740        WHEN WKS-LARGO-FECHA = 8
009750           PERFORM 377-FMT-YYYYMMDD
009760        WHEN OTHER
009770           CONTINUE
009780     END-EVALUATE.
009790
009800 372-FMT-ANIO-MES-DIA SECTION.
009810* AAAA-MM-DD O AAAA/MM/DD - LAS DOS COMPARTEN POSICION.
009820     MOVE WKS-VAL-TEMP(1:4) TO WKS-FEC-ANIO-N
009830     MOVE WKS-VAL-TEMP(6:2) TO WKS-FEC-MES-N
009840     MOVE WKS-VAL-TEMP(9:2) TO WKS-FEC-DIA-N
009850     PERFORM 378-VALIDAR-FECHA-PARTES
009860     IF FECHA-ES-VALIDA
009870        PERFORM 379-FORMATEAR-FECHA-SALIDA
009880     END-IF.
009890
009900 374-FMT-AMBIGUO-SLASH SECTION.
009910* MM/DD/AAAA O DD/MM/AAAA - SE INTENTA PRIMERO MES/DIA Y, SI
009920* EL CALENDARIO NO CUADRA, SE REINTENTA COMO DIA/MES.
009930     MOVE WKS-VAL-TEMP(1:2) TO WKS-FEC-MES-N
009940     MOVE WKS-VAL-TEMP(4:2) TO WKS-FEC-DIA-N
009950     MOVE WKS-VAL-TEMP(7:4) TO WKS-FEC-ANIO-N
009960     PERFORM 378-VALIDAR-FECHA-PARTES
009970     IF NOT FECHA-ES-VALIDA
009980        MOVE WKS-VAL-TEMP(1:2) TO WKS-FEC-DIA-N
009990        MOVE WKS-VAL-TEMP(4:2) TO WKS-FEC-MES-N
010000        PERFORM 378-VALIDAR-FECHA-PARTES
010010     END-IF
010020     IF FECHA-ES-VALIDA
010030        PERFORM 379-FORMATEAR-FECHA-SALIDA
010040     END-IF.
010050
010060 376-FMT-MES-DIA-ANIO2D SECTION.
010070* MM/DD/AA CON AGNO DE DOS DIGITOS - SE EXPANDE A CUATRO.
010080     MOVE WKS-VAL-TEMP(1:2) TO WKS-FEC-MES-N
010090     MOVE WKS-VAL-TEMP(4:2) TO WKS-FEC-DIA-N
010100     MOVE WKS-VAL-TEMP(7:2) TO WKS-FEC-ANIO-2D
010110     IF WKS-FEC-ANIO-2D < 50
010120        COMPUTE WKS-FEC-ANIO-N = 2000 + WKS-FEC-ANIO-2D
010130     ELSE
010140        COMPUTE WKS-FEC-ANIO-N = 1900 + WKS-FEC-ANIO-2D
010150     END-IF
010160     PERFORM 378-VALIDAR-FECHA-PARTES
010170     IF FECHA-ES-VALIDA
010180        PERFORM 379-FORMATEAR-FECHA-SALIDA
010190     END-IF.
010200
010210 377-FMT-YYYYMMDD SECTION.
010220* AAAAMMDD SIN SEPARADOR.
010230     MOVE WKS-VAL-TEMP(1:4) TO WKS-FEC-ANIO-N
010240     MOVE WKS-VAL-TEMP(5:2) TO WKS-FEC-MES-N
010250     MOVE WKS-VAL-TEMP(7:2) TO WKS-FEC-DIA-N
010260     PERFORM 378-VALIDAR-FECHA-PARTES
010270     IF FECHA-ES-VALIDA
010280        PERFORM 379-FORMATEAR-FECHA-SALIDA
010290     END-IF.
010300
010310 378-VALIDAR-FECHA-PARTES SECTION.
010320* VALIDACION DE CALENDARIO (MES 1-12, AGNO RAZONABLE, DIA
010330* SEGUN EL MES Y EL AJUSTE DE FEBRERO EN AGNO BISIESTO).
010340     MOVE 'S' TO WKS-SW-FECHA-OK
010350     IF WKS-FEC-MES-N < 1 OR WKS-FEC-MES-N > 12
010360        MOVE 'N' TO WKS-SW-FECHA-OK
010370     END-IF
010380     IF FECHA-ES-VALIDA
010390        IF WKS-FEC-ANIO-N < 1900 OR WKS-FEC-ANIO-N > 2100
010400           MOVE 'N' TO WKS-SW-FECHA-OK
010410        END-IF
010420     END-IF
010430     IF FECHA-ES-VALIDA
010440        PERFORM 378B-CALCULAR-BISIESTO
010450        IF WKS-FEC-DIA-N < 1
010460           MOVE 'N' TO WKS-SW-FECHA-OK
010470        ELSE
010480           IF WKS-FEC-MES-N = 2 AND ANIO-BISIESTO
010490              IF WKS-FEC-DIA-N > 29
010500              MOVE 'N' TO WKS-SW-FECHA-OK
010510              END-IF
010520           ELSE
010530              IF WKS-FEC-DIA-N > WKS-DIAS-MES(WKS-FEC-MES-N)
010540              MOVE 'N' TO WKS-SW-FECHA-OK
010550              END-IF
010560           END-IF
010570        END-IF
010580     END-IF.
010590
010600 378B-CALCULAR-BISIESTO SECTION.
010610* AGNO BISIESTO: DIVISIBLE ENTRE 4, SALVO SIGLO NO DIVISIBLE
010620* ENTRE 400 - SE USA DIVIDE/REMAINDER, NO FUNCTION ALGUNA.
010630     MOVE 'N' TO WKS-SW-BISIESTO
010640     DIVIDE WKS-FEC-ANIO-N BY 4 GIVING WKS-DIV-TEMP
010650        REMAINDER WKS-REM4
010660     IF WKS-REM4 = 0
010670        DIVIDE WKS-FEC-ANIO-N BY 100 GIVING WKS-DIV-TEMP
010680           REMAINDER WKS-REM100
010690        IF WKS-REM100 NOT = 0
010700           MOVE 'S' TO WKS-SW-BISIESTO
010710        ELSE
010720           DIVIDE WKS-FEC-ANIO-N BY 400 GIVING WKS-DIV-TEMP
010730              REMAINDER WKS-REM400
010740           IF WKS-REM400 = 0
010750              MOVE 'S' TO WKS-SW-BISIESTO
010760           END-IF
010770        END-IF
010780     END-IF.
010790
010800 379-FORMATEAR-FECHA-SALIDA SECTION.
010810     MOVE WKS-FEC-ANIO-N TO WKS-FE-ANIO
010820     MOVE WKS-FEC-MES-N  TO WKS-FE-MES
010830     MOVE WKS-FEC-DIA-N  TO WKS-FE-DIA
010840     MOVE SPACES TO WKS-VAL-SALIDA
010850     MOVE WKS-FECHA-EDITADA TO WKS-VAL-SALIDA(1:10).
010860
010870 400-CONVERTIR-TIB-A-FECHA SECTION.
010880* 09/09/2002 PEDR REQ 150066 - LA FECHA DE INICIO PUEDE VENIR
010890* COMO FECHA PROPIAMENTE, COMO UN NUMERO DE AGNOS EN NEGOCIO
010892* (0-100), O COMO UNA FRASE DE TIEMPO EN NEGOCIO (P.EJ. '5
010894* YEARS', '18 MONTHS') QUE HAY QUE RESTAR DE LA FECHA DE
010896* CORRIDA - VER REQ 150512 PARA EL CASO DEL AGNO SOLO.
010920     MOVE WKS-VAL-ENTRADA TO WKS-VAL-TEMP
010930     PERFORM 301-RECORTAR-ENTRADA
010940     PERFORM 290-ES-VALOR-PLACEHOLDER
010950     IF ES-PLACEHOLDER
010960        MOVE SPACES TO WKS-VAL-SALIDA
010970     ELSE
010972        MOVE WKS-VAL-SALIDA TO WKS-VAL-TEMP
010974        PERFORM 295-CALCULAR-LARGO
010976        MOVE ZERO TO WKS-CNT-SEP
010978        INSPECT WKS-VAL-TEMP
010979           TALLYING WKS-CNT-SEP FOR ALL '-' ALL '/'
010980        IF WKS-CNT-SEP > 0
010982           PERFORM 370-NORM-FECHA
010984        ELSE
010986           IF WKS-LARGO-FECHA > 0
010988              AND WKS-VAL-TEMP(1:WKS-LARGO-FECHA) IS NUMERIC
010990              PERFORM 402-ANIOS-EN-NEGOCIO
010992           ELSE
010994              MOVE 'N' TO WKS-SW-ES-DURACION
010996              PERFORM 401-DETECTAR-UNA-LETRA
010998                 VARYING WKS-I FROM 1 BY 1
011000                 UNTIL WKS-I > 50
011020              IF ES-DURACION
011030                 PERFORM 405-CONVERTIR-DURACION
011040              ELSE
011050                 MOVE SPACES TO WKS-VAL-SALIDA
011060              END-IF
011062           END-IF
011064        END-IF
011070     END-IF.
011080
011090 401-DETECTAR-UNA-LETRA SECTION.
011100     IF WKS-VAL-SALIDA(WKS-I:1) IS ALPHABETIC
011110        AND WKS-VAL-SALIDA(WKS-I:1) NOT = SPACE
011120        SET ES-DURACION TO TRUE
011130     END-IF.
011135
011140 402-ANIOS-EN-NEGOCIO SECTION.
011141* VALOR NUMERICO SOLO (0-100) SE TOMA COMO AGNOS EN NEGOCIO Y
011142* SE CONVIERTE AL 1 DE ENERO DEL AGNO DE CORRIDA MENOS ESE
011143* NUMERO DE AGNOS (NO ES RESTA DE DIAS, ES RESTA DE AGNOS).
011144     MOVE WKS-VAL-TEMP(1:WKS-LARGO-FECHA) TO WKS-DUR-NUM
011145     IF WKS-DUR-NUM > 100
011146        MOVE SPACES TO WKS-VAL-SALIDA
011147     ELSE
011148        COMPUTE WKS-FEC-ANIO-N = WKS-FC-ANIO - WKS-DUR-NUM
011149        MOVE 1 TO WKS-FEC-MES-N
011150        MOVE 1 TO WKS-FEC-DIA-N
011151        PERFORM 379-FORMATEAR-FECHA-SALIDA
011152     END-IF.
011153
011154 405-CONVERTIR-DURACION SECTION.
011160     MOVE WKS-VAL-SALIDA TO WKS-VAL-TEMP
011170     INSPECT WKS-VAL-TEMP CONVERTING WKS-ALFA-MINUS
011180        TO WKS-ALFA-MAYUS
011190     PERFORM 408-PARSEAR-FRASE-DURACION
011200     IF WKS-DUR-NUM > 0
011210        PERFORM 406-ANIOS-SIMPLE
011220     ELSE
011230        MOVE SPACES TO WKS-VAL-SALIDA
011240     END-IF.
011250
011260 406-ANIOS-SIMPLE SECTION.
011270* CONVIERTE LA DURACION A DIAS (APROXIMADO: 365/30) Y RESTA. SI
011272* NO SE RECONOCIO UNIDAD (NUMERO SUELTO), 12 O MENOS SE TOMA
011274* COMO AGNOS Y MAS DE 12 SE TOMA COMO MESES.
011280     EVALUATE TRUE
011290        WHEN WKS-DUR-UNIDAD = 'Y'
011292           COMPUTE WKS-DIAS-A-RESTAR = WKS-DUR-NUM * 365
011300        WHEN WKS-DUR-UNIDAD = 'M'
011302           COMPUTE WKS-DIAS-A-RESTAR = WKS-DUR-NUM * 30
011304        WHEN WKS-DUR-NUM NOT > 12
011306           COMPUTE WKS-DIAS-A-RESTAR = WKS-DUR-NUM * 365
011310        WHEN OTHER
011312           COMPUTE WKS-DIAS-A-RESTAR = WKS-DUR-NUM * 30
011320     END-EVALUATE
011330     PERFORM 410-RESTAR-DIAS-Y-FORMATEAR.
011340
011350 408-PARSEAR-FRASE-DURACION SECTION.
011360* ACUMULA LOS DIGITOS INICIALES EN WKS-DUR-NUM Y LUEGO BUSCA
011370* LA PRIMERA 'Y' (AGNOS) O 'M' (MESES) EN EL RESTO DE LA FRASE.
011380     MOVE 0 TO WKS-DUR-NUM
011390     MOVE SPACE TO WKS-DUR-UNIDAD
011400     MOVE 1 TO WKS-I
011410     PERFORM 408B-ACUMULAR-DIGITO
011420        UNTIL WKS-I > 50 OR WKS-VAL-TEMP(WKS-I:1) NOT NUMERIC
011430     PERFORM 408C-BUSCAR-UNIDAD
011440        VARYING WKS-J FROM WKS-I BY 1
011450        UNTIL WKS-J > 50 OR WKS-DUR-UNIDAD NOT = SPACE.
011460
011470 408B-ACUMULAR-DIGITO SECTION.
011480     MOVE WKS-VAL-TEMP(WKS-I:1) TO WKS-DUR-DIGITO
011490     COMPUTE WKS-DUR-NUM = WKS-DUR-NUM * 10 + WKS-DUR-DIGITO
011500     ADD 1 TO WKS-I.
011510
011520 408C-BUSCAR-UNIDAD SECTION.
011530     IF WKS-VAL-TEMP(WKS-J:1) = 'Y'
011540        MOVE 'Y' TO WKS-DUR-UNIDAD
011550     ELSE
011560        IF WKS-VAL-TEMP(WKS-J:1) = 'M'
011570           MOVE 'M' TO WKS-DUR-UNIDAD
011580        END-IF
011590     END-IF.
011600
011610 410-RESTAR-DIAS-Y-FORMATEAR SECTION.
011620* RESTA LOS DIAS DE DURACION DE LA FECHA DE CORRIDA USANDO
011630* ARITMETICA DE NUMERO JULIANO DE DIA (420/425).
011640     MOVE WKS-FC-ANIO TO WKS-JDN-ANIO
011650     MOVE WKS-FC-MES  TO WKS-JDN-MES
011660     MOVE WKS-FC-DIA  TO WKS-JDN-DIA
011670     PERFORM 420-FECHA-A-DIAS
011680     COMPUTE WKS-JDN-RESULTADO = WKS-JDN-RESULTADO
011690        - WKS-DIAS-A-RESTAR
011700     PERFORM 425-DIAS-A-FECHA
011710     MOVE WKS-JDN-ANIO TO WKS-FEC-ANIO-N
011720     MOVE WKS-JDN-MES  TO WKS-FEC-MES-N
011730     MOVE WKS-JDN-DIA  TO WKS-FEC-DIA-N
011740     PERFORM 379-FORMATEAR-FECHA-SALIDA.
011750
011760 420-FECHA-A-DIAS SECTION.
011770* FECHA A NUMERO JULIANO DE DIA - CADA COMPUTE TIENE A LO SUMO
011780* UNA DIVISION PARA QUE EL TRUNCAMIENTO ENTERO CAIGA DONDE
011790* DEBE (SI SE MEZCLA CON OTRA OPERACION EN UN SOLO COMPUTE EL
011800* COMPILADOR TRUNCA AL FINAL Y EL RESULTADO QUEDA MAL).
011810     COMPUTE WKS-JDN-A  = (14 - WKS-JDN-MES) / 12
011820     COMPUTE WKS-JDN-Y2 = WKS-JDN-ANIO + 4800 - WKS-JDN-A
011830     COMPUTE WKS-JDN-M2 = WKS-JDN-MES + 12 * WKS-JDN-A - 3
011840     COMPUTE WKS-JDN-T1 = (153 * WKS-JDN-M2 + 2) / 5
011850     COMPUTE WKS-JDN-T2 = WKS-JDN-Y2 / 4
011860     COMPUTE WKS-JDN-T3 = WKS-JDN-Y2 / 100
011870     COMPUTE WKS-JDN-T4 = WKS-JDN-Y2 / 400
011880     COMPUTE WKS-JDN-RESULTADO = WKS-JDN-DIA + WKS-JDN-T1
011890        + 365 * WKS-JDN-Y2 + WKS-JDN-T2 - WKS-JDN-T3 + WKS-JDN-T4
011900        - 32045.
011910
011920 425-DIAS-A-FECHA SECTION.
011930* NUMERO JULIANO DE DIA A FECHA - MISMA DISCIPLINA DE UNA SOLA
011940* DIVISION POR COMPUTE (ALGORITMO DE FLIEGEL Y VAN FLANDERN).
011950     COMPUTE WKS-JDN-L1  = WKS-JDN-RESULTADO + 68569
011960     COMPUTE WKS-JDN-ENE = (4 * WKS-JDN-L1) / 146097
011970     COMPUTE WKS-JDN-T1  = (146097 * WKS-JDN-ENE + 3) / 4
011980     COMPUTE WKS-JDN-L2  = WKS-JDN-L1 - WKS-JDN-T1
011990     COMPUTE WKS-JDN-IDX = (4000 * (WKS-JDN-L2 + 1)) / 1461001
012000     COMPUTE WKS-JDN-T2  = (1461 * WKS-JDN-IDX) / 4
012010     COMPUTE WKS-JDN-L3  = WKS-JDN-L2 - WKS-JDN-T2 + 31
012020     COMPUTE WKS-JDN-JOT = (80 * WKS-JDN-L3) / 2447
012030     COMPUTE WKS-JDN-T3  = (2447 * WKS-JDN-JOT) / 80
012040     COMPUTE WKS-JDN-DIA = WKS-JDN-L3 - WKS-JDN-T3
012050     COMPUTE WKS-JDN-L4  = WKS-JDN-JOT / 11
012060     COMPUTE WKS-JDN-MES = WKS-JDN-JOT + 2 - (12 * WKS-JDN-L4)
012070     COMPUTE WKS-JDN-ANIO = 100 * (WKS-JDN-ENE - 49) + WKS-JDN-IDX
012080        + WKS-JDN-L4.
012090
012100 800-ESCRIBIR-ENCABEZADO SECTION.
012110* ENCABEZADO DEL REPORTE DE CONTROL DEL PASO 1.
012120     MOVE SPACES TO RPT-LINEA
012130     MOVE 'REPORTE DE CARGA DE PROSPECTOS - PASO 1 (LDBATCH1)'
012140        TO RPT-LINEA-TEXTO(1:51)
012150     WRITE RPT-LINEA AFTER ADVANCING PAGE
012160     MOVE SPACES TO RPT-LINEA
012170     STRING 'FECHA DE CORRIDA: ' DELIMITED BY SIZE
012180        WKS-FC-ANIO DELIMITED BY SIZE
012190        '-' DELIMITED BY SIZE
012200        WKS-FC-MES DELIMITED BY SIZE
012210        '-' DELIMITED BY SIZE
012220        WKS-FC-DIA DELIMITED BY SIZE
012230        INTO RPT-LINEA-TEXTO
012240     WRITE RPT-LINEA AFTER ADVANCING 2 LINES
012250     MOVE SPACES TO RPT-LINEA
012260     MOVE 'ARCHIVO                  FUENTE         TAG'
012261        TO RPT-LINEA-TEXTO(1:45)
012262     MOVE '             RENGLON LEADS   ERR ESTADO'
012263        TO RPT-LINEA-TEXTO(46:39)
012280     WRITE RPT-LINEA AFTER ADVANCING 2 LINES.
012290
012300 830-ESCRIBIR-DETALLE-ARCHIVO SECTION.
012310* UN RENGLON POR ARCHIVO PROCESADO DEL LOTE.
012320     MOVE SPACES TO RPT-LINEA
012330     MOVE BAT-NOMBRE-ARCHIVO  TO RPT-LINEA-TEXTO(1:25)
012340     MOVE WKS-FUENTE-ACTUAL   TO RPT-LINEA-TEXTO(27:15)
012350     MOVE WKS-TAG-ACTUAL      TO RPT-LINEA-TEXTO(43:15)
012360     MOVE WKS-CTR-RENGLONES   TO WKS-ED-7
012370     MOVE WKS-ED-7            TO RPT-LINEA-TEXTO(59:7)
012380     MOVE WKS-CTR-LEADS       TO WKS-ED-7
012390     MOVE WKS-ED-7            TO RPT-LINEA-TEXTO(67:7)
012400     MOVE WKS-CTR-ERRORES     TO WKS-ED-3
012410     MOVE WKS-ED-3            TO RPT-LINEA-TEXTO(75:3)
012411* 25/01/2023 PEDR BPM 228874 - EL ESTADO OK/FAILED YA SE
012412* RESOLVIO EN 200-LIMPIAR-ARCHIVO (WKS-SW-RESULT-ARCHIVO);
012413* AQUI SOLO SE IMPRIME.
012414     IF ARCHIVO-OK
012415        MOVE 'OK'             TO RPT-LINEA-TEXTO(79:6)
012416     ELSE
012417        MOVE 'FAILED'         TO RPT-LINEA-TEXTO(79:6)
012418     END-IF
012420     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
012430
012440 860-ESCRIBIR-TOTALES-LOTE SECTION.
012450* TOTALES FINALES DEL LOTE AL PIE DEL REPORTE.
012460     MOVE SPACES TO RPT-LINEA
012470     WRITE RPT-LINEA AFTER ADVANCING 2 LINES
012480     MOVE SPACES TO RPT-LINEA
012490     MOVE 'TOTAL ARCHIVOS PROCESADOS OK : '
012500        TO RPT-LINEA-TEXTO(1:32)
012510     MOVE WKS-TOT-ARCH-OK     TO WKS-ED-3
012520     MOVE WKS-ED-3            TO RPT-LINEA-TEXTO(33:3)
012530     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
012540     MOVE SPACES TO RPT-LINEA
012550     MOVE 'TOTAL ARCHIVOS CON ERRORES   : '
012560        TO RPT-LINEA-TEXTO(1:32)
012570     MOVE WKS-TOT-ARCH-MAL    TO WKS-ED-3
012580     MOVE WKS-ED-3            TO RPT-LINEA-TEXTO(33:3)
012590     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
012600     MOVE SPACES TO RPT-LINEA
012610     MOVE 'TOTAL PROSPECTOS CARGADOS    : '
012620        TO RPT-LINEA-TEXTO(1:32)
012630     MOVE WKS-TOT-LEADS-LOTE  TO WKS-ED-7
012640     MOVE WKS-ED-7            TO RPT-LINEA-TEXTO(33:7)
012650     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
012660
012670 900-ABORTA-CORRIDA SECTION.
012680* 21/05/2004 JLR REQ 162240 - LA PLANTILLA NO PASO VALIDACION;
012690* SE CIERRA TODO Y SE TERMINA LA CORRIDA CON ERROR.
012700     DISPLAY 'LDBATCH1 *** CORRIDA ABORTADA - PLANTILLA INVALIDA'
012710     MOVE 'N' TO WKS-SW-CORRIDA-OK
012720     PERFORM 990-CERRAR-ARCHIVOS
012730     MOVE 91 TO RETURN-CODE
012740     STOP RUN.
012750
012760 990-CERRAR-ARCHIVOS SECTION.
012770     CLOSE LDBATLST
012780     CLOSE LDTPLIN
012790     CLOSE LDWORK
012800     CLOSE LDSTAT
012810     CLOSE LDRPT.
012820
