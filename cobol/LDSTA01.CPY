000100*****************************************************************
000110*   LDSTA01  -  CONTROL Y RESULTADO DEL PASO 1 (LDBATCH1)       *
000120*   EL PRIMER RENGLON (STA-TIPO-REG = 'C') LLEVA LOS MODOS DE   *
000130*   CORRIDA QUE LDINGEST DEBE RESPETAR EN EL PASO 2; LOS DEMAS  *
000140*   (STA-TIPO-REG = 'F') SON EL RESULTADO POR ARCHIVO.          *
000150*****************************************************************
000160 01  STA-REGISTRO.
000170     02 STA-TIPO-REG              PIC X(01).
000180        88 STA-ES-CONTROL                   VALUE 'C'.
000190        88 STA-ES-ARCHIVO                   VALUE 'F'.
000200     02 STA-CUERPO-CONTROL.
000210        03 STA-SOLO-PRUEBA        PIC X(01).
000220           88 STA-MODO-SOLO-PRUEBA           VALUE 'S'.
000230        03 STA-OMITIR-APENDICE    PIC X(01).
000240           88 STA-MODO-SIN-APENDICE          VALUE 'S'.
000250        03 STA-ARCHIVOS-OK        PIC 9(03).
000260        03 STA-ARCHIVOS-MAL       PIC 9(03).
000270        03 FILLER                 PIC X(109).
000280     02 STA-CUERPO-ARCHIVO REDEFINES STA-CUERPO-CONTROL.
000290        03 STA-NOMBRE-ARCHIVO     PIC X(40).
000300        03 STA-FUENTE-NOMBRE      PIC X(30).
000310        03 STA-TAG-CARGA          PIC X(15).
000320        03 STA-RENGLONES-LEIDOS   PIC 9(07).
000330        03 STA-LEADS-ESCRITOS     PIC 9(07).
000340        03 STA-OWNERS-ESCRITOS    PIC 9(07).
000350        03 STA-APENDICE-ESCRITO   PIC 9(07).
000360        03 STA-ERRORES-VALID      PIC 9(03).
000370        03 STA-RESULTADO          PIC X(01).
000380           88 STA-RESULT-OK                 VALUE 'K'.
000390           88 STA-RESULT-FALLO              VALUE 'F'.
