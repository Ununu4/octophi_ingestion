000100******************************************************************
000110* FECHA       : 14/03/1987                                       *
000120* PROGRAMADOR : R. ESTRADA                                       *
000130* APLICACION  : UTILITARIOS DE LOTE (COMUN A TODAS)              *
000140* PROGRAMA    : LDERRLOG                                         *
000150* TIPO        : SUBPROGRAMA                                     *
000160* DESCRIPCION : BITACORA COMUN DE ERRORES DE FILE STATUS PARA    *
000170*             : PROGRAMAS DE LOTE. RECIBE PROGRAMA, ARCHIVO,     *
000180*             : ACCION, LLAVE Y EL PAR FS/FSE Y LOS DESPLIEGA EN *
000190*             : CONSOLA CON FORMATO UNIFORME.                   *
000200* ARCHIVOS    : NO APLICA (SOLO SYSOUT)                         *
000210* ACCION (ES) : N=NOTIFICAR                                     *
000220* INSTALADO   : 14/03/1987                                      *
000230* NOMBRE      : RUTINA COMUN DE BITACORA DE FILE STATUS          *
000240******************************************************************
000250*                 B I T A C O R A   D E   C A M B I O S          *
000260******************************************************************
000270* 14/03/1987 RE   ORIGINAL.                                      *
000280* 02/09/1989 RE   SE AGREGA DESPLIEGUE DE FSE COMPLETO.          *
000290* 19/11/1991 MGV  SE AMPLIA LLAVE A X(32) POR PETICION DE OTRO  *
000295*                  SISTEMA DE LOTE QUE USA LLAVES MAS LARGAS.   *
000300* 07/05/1994 MGV  SE AGREGA MENSAJE TEXTO POR FS.                *
000310* 23/01/1996 JLR  REQ 881042 - FORMATO FIJO A 132 COLUMNAS.      *
000320* 11/09/1998 JLR  REQ 900117 - CORRECCION Y2K EN SELLO DE FECHA. *
000330* 30/06/2001 PEDR REQ 145290 - NUEVOS CODIGOS FS PARA LOTE       *
000340*                  DE ARCHIVOS LINE SEQUENTIAL (LDBATCH1).      *
000350* 12/01/2023 PEDR BPM 228866 - SE AGREGA MENSAJE PARA FS 04/34   *
000360*                  (DESBORDE DE CAMPO) USADO POR OCTOPHI.       *
000365* 12/01/2023 PEDR BPM 228866 - 100-BUSCAR-MENSAJE SE PARTE EN   *
000366*                  DOS PARRAFOS PARA QUITAR EL PERFORM VARYING  *
000367*                  EN LINEA (VER 105-PROBAR-UN-MENSAJE).        *
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.                    LDERRLOG.
000400 AUTHOR.                        R. ESTRADA.
000410 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - LOTE.
000420 DATE-WRITTEN.                  14/03/1987.
000430 DATE-COMPILED.                 12/01/2023.
000440 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000450                                 SISTEMAS UNICAMENTE.
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000511 77  WKS-I                     PIC 9(02) COMP VALUE ZERO.
000520******************************************************************
000530*        AREA DE TRABAJO PARA CONSTRUIR EL MENSAJE DE ERROR      *
000540******************************************************************
000550 01  WKS-LINEA-BITACORA.
000560     02 FILLER                  PIC X(01)  VALUE SPACE.
000570     02 WKS-LIN-PROGRAMA        PIC X(08).
000580     02 FILLER                  PIC X(01)  VALUE '|'.
000590     02 WKS-LIN-ARCHIVO         PIC X(08).
000600     02 FILLER                  PIC X(01)  VALUE '|'.
000610     02 WKS-LIN-ACCION          PIC X(10).
000620     02 FILLER                  PIC X(01)  VALUE '|'.
000630     02 WKS-LIN-LLAVE           PIC X(32).
000640     02 FILLER                  PIC X(01)  VALUE '|'.
000650     02 WKS-LIN-STATUS          PIC X(02).
000660     02 FILLER                  PIC X(01)  VALUE '|'.
000670     02 WKS-LIN-MENSAJE         PIC X(40).
000675 01  WKS-LIN-BITACORA-ALFA REDEFINES WKS-LINEA-BITACORA
000676     PIC X(106).
000680 01  WKS-TABLA-MENSAJES.
000690     02 FILLER PIC X(42) VALUE '00OK - SIN ERROR'.
000700     02 FILLER PIC X(42) VALUE '10FIN DE ARCHIVO'.
000710     02 FILLER PIC X(42) VALUE '21LLAVE FUERA DE SECUENCIA'.
000720     02 FILLER PIC X(42) VALUE '22LLAVE DUPLICADA'.
000730     02 FILLER PIC X(42) VALUE '23LLAVE NO ENCONTRADA'.
000740     02 FILLER PIC X(42) VALUE '34DESBORDE DE AREA DE DISCO'.
000750     02 FILLER PIC X(42) VALUE '35ARCHIVO NO EXISTE (OPEN INPUT)'.
000760     02 FILLER PIC X(42) VALUE '37ORGANIZACION NO VALIDA.'.
000770     02 FILLER PIC X(42) VALUE '99OTRO - VER FSE ADJUNTO.'.
000780 01  WKS-MENSAJES REDEFINES WKS-TABLA-MENSAJES.
000790     02 WKS-MSG-ENTRADA OCCURS 9 TIMES.
000800        03 WKS-MSG-CODIGO      PIC X(02).
000810        03 WKS-MSG-TEXTO       PIC X(40).
000830 01  WKS-ENCONTRO              PIC X(01) VALUE 'N'.
000840     88 MSG-ENCONTRADO                   VALUE 'S'.
000850 LINKAGE SECTION.
000860 01  LK-PROGRAMA                PIC X(08).
000870 01  LK-ARCHIVO                 PIC X(08).
000880 01  LK-ACCION                  PIC X(10).
000890 01  LK-LLAVE                   PIC X(32).
000900 01  LK-STATUS                  PIC X(02).
000905 01  LK-STATUS-NUM REDEFINES LK-STATUS
000906     PIC 9(02).
000910 01  LK-STATUS-EXT.
000920     02 LK-FSE-RETURN           PIC S9(4) COMP-5.
000930     02 LK-FSE-FUNCTION         PIC S9(4) COMP-5.
000940     02 LK-FSE-FEEDBACK         PIC S9(4) COMP-5.
000950******************************************************************
000960 PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
000970                           LK-LLAVE, LK-STATUS, LK-STATUS-EXT.
000980******************************************************************
000990 000-MAIN SECTION.
001000     PERFORM 100-BUSCAR-MENSAJE
001010     PERFORM 200-DESPLEGAR-BITACORA
001020     GOBACK.
001030 000-MAIN-E. EXIT.
001040
001050 100-BUSCAR-MENSAJE SECTION.
001051     MOVE 'N' TO WKS-ENCONTRO
001052     MOVE 1   TO WKS-I
001053     PERFORM 105-PROBAR-UN-MENSAJE
001054        UNTIL WKS-I > 9 OR MSG-ENCONTRADO
001140     IF NOT MSG-ENCONTRADO
001150        MOVE WKS-MSG-TEXTO(9)  TO WKS-LIN-MENSAJE
001160     END-IF.
001170 100-BUSCAR-MENSAJE-E. EXIT.
001171
001172 105-PROBAR-UN-MENSAJE SECTION.
001173     IF WKS-MSG-CODIGO(WKS-I) = LK-STATUS
001174        MOVE WKS-MSG-TEXTO(WKS-I) TO WKS-LIN-MENSAJE
001175        MOVE 'S'                  TO WKS-ENCONTRO
001176     END-IF
001177     ADD 1 TO WKS-I.
001178 105-PROBAR-UN-MENSAJE-E. EXIT.
001180
001190 200-DESPLEGAR-BITACORA SECTION.
001200     MOVE LK-PROGRAMA           TO WKS-LIN-PROGRAMA
001210     MOVE LK-ARCHIVO            TO WKS-LIN-ARCHIVO
001220     MOVE LK-ACCION             TO WKS-LIN-ACCION
001230     MOVE LK-LLAVE              TO WKS-LIN-LLAVE
001240     MOVE LK-STATUS             TO WKS-LIN-STATUS
001250     DISPLAY 'LDERRLOG *** ERROR DE ARCHIVO ***'
001260     DISPLAY WKS-LINEA-BITACORA
001270     DISPLAY '  FSE-RETURN   : ' LK-FSE-RETURN
001280     DISPLAY '  FSE-FUNCTION : ' LK-FSE-FUNCTION
001290     DISPLAY '  FSE-FEEDBACK : ' LK-FSE-FEEDBACK.
001300 200-DESPLEGAR-BITACORA-E. EXIT.
