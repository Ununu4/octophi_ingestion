000100*****************************************************************
000110*   LDWORK1  -  RENGLONES DE TRABAJO ESCRITOS POR LDBATCH1 Y    *
000120*   CONSUMIDOS POR LDINGEST (200-RESOLVER-FUENTE EN ADELANTE).  *
000130*   WORK-LEAD-FILA-NUM / WORK-OWN-FILA-NUM / WORK-APX-FILA-NUM  *
000140*   SON LLAVES PROVISIONALES (NUMERO DE RENGLON DE ENTRADA, 1-  *
000150*   BASADO) QUE LDINGEST CAMBIA POR EL LEAD-ID DEFINITIVO.      *
000160*****************************************************************
000170 01  WORK-REGISTRO.
000180     02 WORK-TIPO-REG             PIC X(01).
000190        88 WORK-ES-LEAD                     VALUE 'L'.
000200        88 WORK-ES-OWNER                    VALUE 'O'.
000210        88 WORK-ES-APENDICE                 VALUE 'A'.
000220     02 WORK-CUERPO-LEAD.
000230        03 WORK-LEAD-FILA-NUM     PIC 9(07).
000240        03 WORK-LEAD-LEGAL-NOMBRE PIC X(40).
000250        03 WORK-LEAD-DBA          PIC X(40).
000260        03 WORK-LEAD-DIRECCION    PIC X(40).
000270        03 WORK-LEAD-CIUDAD       PIC X(20).
000280        03 WORK-LEAD-ESTADO       PIC X(02).
000290        03 WORK-LEAD-ZIP          PIC X(05).
000300        03 WORK-LEAD-TEL-CRUDO    PIC X(20).
000310        03 WORK-LEAD-TEL-LIMPIO   PIC X(10).
000320        03 WORK-LEAD-FEC-INICIO   PIC X(10).
000330        03 WORK-LEAD-TAX-ID       PIC X(09).
000340        03 WORK-LEAD-SOC          PIC X(08).
000350        03 WORK-LEAD-EMAIL        PIC X(40).
000360     02 WORK-CUERPO-OWNER REDEFINES WORK-CUERPO-LEAD.
000370        03 WORK-OWN-FILA-NUM      PIC 9(07).
000380        03 WORK-OWN-NOMBRE        PIC X(41).
000390        03 WORK-OWN-EMAIL         PIC X(40).
000400        03 WORK-OWN-TEL-CRUDO     PIC X(20).
000410        03 WORK-OWN-TEL-LIMPIO    PIC X(10).
000420        03 FILLER                 PIC X(133).
000430     02 WORK-CUERPO-APENDICE REDEFINES WORK-CUERPO-LEAD.
000440        03 WORK-APX-FILA-NUM      PIC 9(07).
000450        03 WORK-APX-COLUMNA       PIC X(30).
000460        03 WORK-APX-VALOR         PIC X(50).
000470        03 FILLER                 PIC X(164).
