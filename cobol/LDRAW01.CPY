000100*****************************************************************
000110*   LDRAW01  -  RENGLON CRUDO DE PROSPECTO, YA REACOMODADO AL   *
000120*   ORDEN CANONICO POR LA PLANTILLA DE MAPEO (VER LDTBL01).     *
000130*   LAS DOS ULTIMAS COLUMNAS SON EXCEDENTES DEL PROVEEDOR Y     *
000140*   VAN AL APENDICE CUANDO TRAEN VALOR. RENGLON FIJO DE 300     *
000150*   BYTES (FORMATO DE ENTREGA DEL PROVEEDOR); LOS CAMPOS YA     *
000155*   LLEGAN TRUNCADOS A ESTE ANCHO ANTES DE LA LIMPIEZA.         *
000160*****************************************************************
000170 01  RAW-REGISTRO.
000180     02 RAW-LEGAL-NOMBRE          PIC X(33).
000190     02 RAW-DBA                   PIC X(25).
000200     02 RAW-DIRECCION             PIC X(25).
000210     02 RAW-CIUDAD                PIC X(15).
000220     02 RAW-ESTADO                PIC X(12).
000230     02 RAW-ZIP                   PIC X(10).
000240     02 RAW-TELEFONO              PIC X(15).
000250     02 RAW-FEC-INICIO            PIC X(12).
000260     02 RAW-TAX-ID                PIC X(11).
000270     02 RAW-SIC                   PIC X(06).
000280     02 RAW-EMAIL                 PIC X(26).
000290     02 RAW-OWNER-NOMBRE          PIC X(15).
000300     02 RAW-OWNER-APELLIDO        PIC X(15).
000310     02 RAW-OWNER-EMAIL           PIC X(25).
000320     02 RAW-OWNER-TELEFONO        PIC X(15).
000330     02 RAW-COLUMNA-EXTRA-1       PIC X(15).
000340     02 RAW-COLUMNA-EXTRA-2       PIC X(15).
000350     02 FILLER                    PIC X(10).
