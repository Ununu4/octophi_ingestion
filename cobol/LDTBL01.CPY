000100*****************************************************************
000110*   LDTBL01  -  TABLAS EN MEMORIA DE PLANTILLA Y COMBINACIONES  *
000120*   CARGADAS UNA VEZ POR CORRIDA DESDE LDTPLIN (VER 100-CARGA-  *
000130*   TABLA-TPL) Y RECORRIDAS CON SEARCH ALL EN 110-MAPEAR-       *
000140*   ENCABEZADOS.                                                *
000150*****************************************************************
000160 01  WKS-TABLA-PLANTILLA.
000170     02 WKS-PLANT-LARGO           PIC 9(03) COMP VALUE ZERO.
000180     02 WKS-PLANT-DATOS OCCURS 0 TO 300 TIMES
000190                        DEPENDING ON WKS-PLANT-LARGO
000200                        ASCENDING KEY WKS-PLANT-INCOMING
000210                        INDEXED BY WKS-PLANT-IDX.
000220        03 WKS-PLANT-INCOMING     PIC X(40).
000230        03 WKS-PLANT-EXPECTED     PIC X(30).
000240        03 WKS-PLANT-EN-COMBIN    PIC X(01) VALUE 'N'.
000250           88 PLANT-EN-COMBINACION          VALUE 'S'.
000260 01  WKS-TABLA-COMBINACIONES.
000270     02 WKS-COMB-LARGO            PIC 9(03) COMP VALUE ZERO.
000280     02 WKS-COMB-DATOS OCCURS 0 TO 060 TIMES
000290                       DEPENDING ON WKS-COMB-LARGO
000300                       INDEXED BY WKS-COMB-IDX.
000310        03 WKS-COMB-FUENTE-1      PIC X(40).
000320        03 WKS-COMB-FUENTE-2      PIC X(40).
000330        03 WKS-COMB-SEPARADOR     PIC X(01) VALUE SPACE.
000340        03 WKS-COMB-DESTINO       PIC X(30).
